000100*================================================================*        
000200* PROGRAMADOR: JR - CPD LOTERIAS                                          
000300* INSTALACAO.: CENTRO DE PROCESSAMENTO DE DADOS - LOTERIAS                
000400* ESCRITO....: 22/06/2004                                                 
000500* COMPILADO..:                                                            
000600* SEGURANCA..: USO INTERNO - MODULO CHAMADO, NAO EXECUTAR ISOLADO         
000700* NOME.......: PROGTIME                                                   
000800* OBJETIVO...: OBTER A HORA CORRENTE DO SISTEMA (HHMMSS E OS              
000900*              CENTESIMOS DE SEGUNDO, USADOS COMO SEMENTE DE              
001000*              SORTEIO PELO MODULO PREMIO1A) PARA OS DEMAIS               
001100*              MODULOS DO SISTEMA DE SORTEIO                              
001200*----------------------------------------------------------------*        
001300* HISTORICO DE ALTERACOES                                                 
001400*----------------------------------------------------------------*        
001500* 22/06/2004 JR   ####141 PROGRAMA ORIGINAL - PAR DE PROGDATA,            
001600*            SEPARADO PARA PERMITIR CHAMAR SO A HORA QUANDO A             
001700*            DATA JA FOI OBTIDA NO MESMO PASSO DE PROCESSAMENTO           
001800* 03/02/2011 MTS  ####206 CORRIGIDO CENTESIMO QUE FICAVA ZERADO           
001900*            QUANDO O RELOGIO DO SERVIDOR TROCAVA DE SEGUNDO NO           
002000*            EXATO INSTANTE DO ACCEPT                                     
002100* 05/03/2019 RSF  ####283 INCLUIDO CONTADOR DE CHAMADAS PARA              
002200*            CONFERENCIA DE VOLUMETRIA NA AUDITORIA DO SORTEIO            
002300*================================================================*        
002400        IDENTIFICATION DIVISION.                                          
002500        PROGRAM-ID.    PROGTIME.                                          
002600        AUTHOR.        JR.                                                
002700        INSTALLATION.  CPD LOTERIAS.                                      
002800        DATE-WRITTEN.  22/06/2004.                                        
002900        DATE-COMPILED.                                                    
003000        SECURITY.      USO INTERNO.                                       
003100*================================================================*        
003200        ENVIRONMENT DIVISION.                                             
003300        CONFIGURATION SECTION.                                            
003400        SPECIAL-NAMES.                                                    
003500            C01 IS TOP-OF-FORM.                                           
003600                                                                          
003700        DATA DIVISION.                                                    
003800        FILE SECTION.                                                     
003900        WORKING-STORAGE SECTION.                                          
004000                                                                          
004100        77  WRK-QT-CHAMADAS            PIC 9(05) COMP VALUE ZERO.         
004200        01  WRK-RETURN-CODE            PIC S9(04) COMP VALUE ZERO.        
004300        01  WRK-HORA-BRUTA.                                               
004400            05 WRK-HORA-HH              PIC 9(002).                       
004500            05 WRK-HORA-MM              PIC 9(002).                       
004600            05 WRK-HORA-SS              PIC 9(002).                       
004700            05 WRK-HORA-CC              PIC 9(002).                       
004800        01  WRK-HORA-BRUTA-R REDEFINES WRK-HORA-BRUTA                     
004900                                        PIC 9(008).                       
005000                                                                          
005100        LINKAGE SECTION.                                                  
005200        COPY COD001A.                                                     
005300                                                                          
005400*================================================================*        
005500        PROCEDURE DIVISION USING COD001A-REGISTRO.                        
005600*================================================================*        
005700                                                                          
005800*----------------------------------------------------------------*        
005900*    PROCESSAMENTO PRINCIPAL                                              
006000*----------------------------------------------------------------*        
006100*> cobol-lint CL002 0000-processar                                        
006200        0000-PROCESSAR                 SECTION.                           
006300*----------------------------------------------------------------*        
006400            ADD 1                       TO WRK-QT-CHAMADAS                
006500            PERFORM 0001-OBTER-HORA                                       
006600            PERFORM 9999-FINALIZAR                                        
006700            .                                                             
006800*----------------------------------------------------------------*        
006900*> cobol-lint CL002 0000-end                                              
007000        0000-END.                      EXIT.                              
007100*----------------------------------------------------------------*        
007200                                                                          
007300*----------------------------------------------------------------*        
007400*    OBTER HORA DO SISTEMA (HHMMSSCC)                                     
007500*----------------------------------------------------------------*        
007600        0001-OBTER-HORA                SECTION.                           
007700*----------------------------------------------------------------*        
007800            ACCEPT WRK-HORA-BRUTA       FROM TIME                         
007900            MOVE WRK-HORA-HH            TO COD001A-HORA                   
008000            MOVE WRK-HORA-MM            TO COD001A-MINUTO                 
008100            MOVE WRK-HORA-SS            TO COD001A-SEGUNDO                
008200            MOVE WRK-HORA-CC            TO COD001A-CENTESIMO              
008300            MOVE ZERO                   TO WRK-RETURN-CODE                
008400            .                                                             
008500*----------------------------------------------------------------*        
008600*> cobol-lint CL002 0001-end                                              
008700        0001-END.                      EXIT.                              
008800*----------------------------------------------------------------*        
008900                                                                          
009000*----------------------------------------------------------------*        
009100*    FINALIZAR MODULO E DEVOLVER CONTROLE AO CHAMADOR                     
009200*----------------------------------------------------------------*        
009300        9999-FINALIZAR                 SECTION.                           
009400*----------------------------------------------------------------*        
009500            MOVE WRK-RETURN-CODE        TO RETURN-CODE                    
009600            GOBACK                                                        
009700            .                                                             
009800*----------------------------------------------------------------*        
009900*> cobol-lint CL002 9999-end                                              
010000        9999-END.                      EXIT.                              
010100*----------------------------------------------------------------*        
010200                                                                          
