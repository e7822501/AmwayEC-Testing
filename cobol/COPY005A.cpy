000100*================================================================*        
000200* BOOK.......: COPY005A                                                   
000300* DESCRICAO..: BOOK DE INTERFACE DO LOG DE SORTEIO (SAIDA)                
000400* PROGRAMADOR: JR - CPD LOTERIAS                                          
000500* DATA.......: 22/06/2004                                                 
000600* TAMANHO....: 00144                                                      
000700*----------------------------------------------------------------*        
000800* COPY005A-RECORD-ID   = SEQUENCIAL DO REGISTRO (ATRIBUIDO NA             
000900*                        GRAVACAO PELO MODULO SORTEI1A)                   
001000* COPY005A-ACTIVITY-ID = ATIVIDADE DO SORTEIO                             
001100* COPY005A-USER-ID     = USUARIO QUE SORTEOU                              
001200* COPY005A-PRIZE-ID    = PREMIO SORTEADO (ZERO SE TABELA VAZIA)           
001300* COPY005A-DT-SORTEIO  = DATA/HORA DA TENTATIVA                           
001400* COPY005A-GANHOU      = 'Y' GANHOU / 'N' NAO GANHOU                      
001500* COPY005A-PRIZE-NOME  = NOME DO PREMIO OU O TEXTO-PADRAO DE NAO          
001600*                        PREMIADO (VIDE MODULO SORTEI1A)                  
001700* COPY005A-STATUS      = COMPLETED / FAILED / CANCELLED                   
001800*----------------------------------------------------------------*        
001900* CADA TENTATIVA DE SORTEIO GERA UM REGISTRO NESTE ARQUIVO, TANTO         
002000* AS PREMIADAS QUANTO AS NAO PREMIADAS.                                   
002100*----------------------------------------------------------------*        
002200* 22/06/2004 JR  ####141 BOOK ORIGINAL                                    
002300*================================================================*        
002400  01  COPY005A-REGISTRO.                                                  
002500      05  COPY005A-RECORD-ID          PIC 9(09).                          
002600      05  COPY005A-ACTIVITY-ID        PIC 9(09).                          
002700      05  COPY005A-USER-ID            PIC 9(09).                          
002800      05  COPY005A-PRIZE-ID           PIC 9(09).                          
002900      05  COPY005A-DT-SORTEIO.                                            
003000          10 COPY005A-DT-SORTEIO-D    PIC 9(08).                          
003100          10 COPY005A-DT-SORTEIO-H    PIC 9(06).                          
003200      05  COPY005A-GANHOU             PIC X(01).                          
003300          88 COPY005A-GANHOU-SIM      VALUE 'Y'.                          
003400          88 COPY005A-GANHOU-NAO      VALUE 'N'.                          
003500      05  COPY005A-PRIZE-NOME         PIC X(100).                         
003600      05  COPY005A-STATUS             PIC X(09).                          
003700          88 COPY005A-ST-COMPLETO     VALUE 'COMPLETED'.                  
003800          88 COPY005A-ST-FALHOU       VALUE 'FAILED   '.                  
003900          88 COPY005A-ST-CANCELADO    VALUE 'CANCELLED'.                  
004000      05  FILLER                      PIC X(019) VALUE SPACES.            
004100                                                                          
