000100*================================================================*        
000200* BOOK.......: COPY006A                                                   
000300* DESCRICAO..: BOOK DE INTERFACE DO PEDIDO DE SORTEIO (ENTRADA            
000400*              DO MODULO SORTEI1A, LIDO DO ARQUIVO SORTREQ)               
000500* PROGRAMADOR: JR - CPD LOTERIAS                                          
000600* DATA.......: 22/06/2004                                                 
000700* TAMANHO....: 00023                                                      
000800*----------------------------------------------------------------*        
000900* COPY006A-REQ-USER-ID  = USUARIO SOLICITANTE                             
001000* COPY006A-REQ-ACTIV-ID = ATIVIDADE ALVO                                  
001100* COPY006A-REQ-QTDE     = QUANTIDADE DE TENTATIVAS PEDIDAS (>= 1)         
001200*----------------------------------------------------------------*        
001300* A RESPOSTA DO PEDIDO (QTDE PROCESSADA, SALDO RESTANTE E O               
001400* RESULTADO DE CADA TENTATIVA) NAO TRAFEGA POR ESTE BOOK - SAI            
001500* DIRETO NO RELATORIO SORTRPT, EMITIDO PELO PROPRIO SORTEI1A EM           
001600* 6000-EMITIR-RELATORIO.                                                  
001700*----------------------------------------------------------------*        
001800* 22/06/2004 JR  ####141 BOOK ORIGINAL                                    
001900* 05/03/2019 RSF ####283 REMOVIDO O GRUPO COPY006A-RESPOSTA E A           
002000*            TABELA COPY006A-RESP-RESULT - NUNCA FORAM PREENCHIDOS        
002100*            POR NENHUM MODULO, A RESPOSTA DO SORTEIO SEMPRE SAIU         
002200*            PELO RELATORIO SORTRPT. GRUPO MORTO ELIMINADO NA             
002300*            REVISAO DE FIM DE ANO.                                       
002400*================================================================*        
002500  01  COPY006A-PEDIDO.                                                    
002600      05  COPY006A-REQ-USER-ID        PIC 9(09).                          
002700      05  COPY006A-REQ-ACTIV-ID       PIC 9(09).                          
002800      05  COPY006A-REQ-QTDE           PIC 9(05).                          
002900      05  FILLER                      PIC X(004) VALUE SPACES.            
003000                                                                          
