000100*================================================================*        
000200* BOOK.......: COPY003A                                                   
000300* DESCRICAO..: BOOK DE INTERFACE DA TABELA DE PREMIOS                     
000400* PROGRAMADOR: JR - CPD LOTERIAS                                          
000500* DATA.......: 22/06/2004                                                 
000600* TAMANHO....: 00916                                                      
000700*----------------------------------------------------------------*        
000800* COPY003A-PRIZE-ID     = IDENTIFICADOR DO PREMIO                         
000900* COPY003A-ACTIVITY-ID   = ATIVIDADE DONA DO PREMIO (CHAVE ESTR.)         
001000* COPY003A-PRIZE-NOME    = NOME DO PREMIO                                 
001100* COPY003A-PRIZE-DESC    = DESCRICAO DO PREMIO                            
001200* COPY003A-QTDE-TOTAL    = QUANTIDADE TOTAL ORIGINALMENTE POSTA           
001300* COPY003A-QTDE-RESTANTE = QUANTIDADE AINDA DISPONIVEL PRO SORTEIO        
001400* COPY003A-PROBABIL      = PROBABILIDADE DE SORTEIO (0 A 1)               
001500* COPY003A-TIPO-PREMIO   = PHYSICAL / VIRTUAL / NO_PRIZE                  
001600* COPY003A-URL-IMAGEM    = URL DA IMAGEM (NAO USADO NO CALCULO,           
001700*                          SO REPASSADO PARA RELATORIO)                   
001800*----------------------------------------------------------------*        
001900* A ORDEM DOS PREMIOS DENTRO DE UMA MESMA ATIVIDADE E' A ORDEM DE         
002000* CARGA DO ARQUIVO PREMMSTR (ORDEM DE INSERCAO) - O MODULO                
002100* PREMIO1A PERCORRE A TABELA NESSA MESMA ORDEM AO ACUMULAR A              
002200* PROBABILIDADE, NAO REORDENAR.                                           
002300*----------------------------------------------------------------*        
002400* 22/06/2004 JR  ####141 BOOK ORIGINAL                                    
002500* 17/09/2009 CB  ####188 INCLUSAO CAMPO COPY003A-URL-IMAGEM               
002600*================================================================*        
002700  01  COPY003A-HEADER.                                                    
002800      05  COPY003A-COD-BOOK           PIC X(08) VALUE 'COPY003A'.         
002900      05  COPY003A-TAM-BOOK           PIC 9(05) VALUE 00916.              
003000      05  FILLER                      PIC X(004) VALUE SPACES.            
003100  01  COPY003A-REGISTRO.                                                  
003200      05  COPY003A-QUANT-REG          PIC 9(03).                          
003300      05  COPY003A-PREMIO OCCURS 200 TIMES                                
003400                          INDEXED BY IDX-PREMIO.                          
003500          10 COPY003A-PRIZE-ID        PIC 9(09).                          
003600          10 COPY003A-ACTIVITY-ID     PIC 9(09).                          
003700          10 COPY003A-PRIZE-NOME      PIC X(100).                         
003800          10 COPY003A-PRIZE-DESC      PIC X(500).                         
003900          10 COPY003A-QTDE-TOTAL      PIC 9(09).                          
004000          10 COPY003A-QTDE-RESTANTE   PIC 9(09).                          
004100          10 COPY003A-PROBABIL        PIC 9V9(06) COMP-3.                 
004200          10 COPY003A-TIPO-PREMIO     PIC X(08).                          
004300             88 COPY003A-TP-FISICO    VALUE 'PHYSICAL'.                   
004400             88 COPY003A-TP-VIRTUAL   VALUE 'VIRTUAL '.                   
004500             88 COPY003A-TP-SEMPREMIO VALUE 'NO_PRIZE'.                   
004600          10 COPY003A-URL-IMAGEM      PIC X(255).                         
004700          10 FILLER                   PIC X(010) VALUE SPACES.            
