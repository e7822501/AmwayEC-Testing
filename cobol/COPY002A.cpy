000100*================================================================*        
000200* BOOK.......: COPY002A                                                   
000300* DESCRICAO..: BOOK DE INTERFACE DE ATIVIDADE DE SORTEIO                  
000400* PROGRAMADOR: A.SOUZA - CPD LOTERIAS                                     
000500* DATA.......: 14/03/1986                                                 
000600* TAMANHO....: 00677                                                      
000700*----------------------------------------------------------------*        
000800* COPY002A-ACTIVITY-ID    = IDENTIFICADOR DA ATIVIDADE                    
000900* COPY002A-ACTIVITY-NOME  = NOME DA ATIVIDADE                             
001000* COPY002A-ACTIVITY-DESC  = DESCRICAO DA ATIVIDADE (TEXTO LIVRE)          
001100* COPY002A-DT-INICIO      = DATA/HORA DE INICIO DA ATIVIDADE              
001200* COPY002A-DT-FIM         = DATA/HORA DE TERMINO DA ATIVIDADE             
001300* COPY002A-TIPO-LIMITE    = TOTAL / DAILY / WEEKLY (JANELA DO             
001400*                           LIMITE - SOMENTE TOTAL E USADO PELO           
001500*                           MODULO SORTEI1A, VIDE MANUAL)                 
001600* COPY002A-MAX-SORTEIOS   = COTA MAXIMA DE SORTEIOS POR USUARIO           
001700* COPY002A-STATUS         = ACTIVE / INACTIVE / ENDED                     
001800*----------------------------------------------------------------*        
001900* 14/03/1986 AS  ####1   BOOK ORIGINAL - CADASTRO DE USUARIO              
002000* 09/11/1998 AS  ####87  AJUSTE ANO 2000 - DATA EXPANDIDA A 4 DIG.        
002100* 22/06/2004 JR  ####140 BOOK REDEFINIDO PARA CADASTRO DE                 
002200*            ATIVIDADE DE SORTEIO (SUBSTITUI LAYOUT DE USUARIO)           
002300* 03/02/2011 MTS ####205 INCLUSAO CAMPO COPY002A-TIPO-LIMITE              
002400*================================================================*        
002500  01  COPY002A-HEADER.                                                    
002600      05  COPY002A-COD-BOOK           PIC X(08) VALUE 'COPY002A'.         
002700      05  COPY002A-TAM-BOOK           PIC 9(05) VALUE 00677.              
002800      05  FILLER                      PIC X(004) VALUE SPACES.            
002900  01  COPY002A-REGISTRO.                                                  
003000      05  COPY002A-QUANT-REG          PIC 9(03).                          
003100      05  COPY002A-ATIVIDADE OCCURS 50 TIMES                              
003200                             INDEXED BY IDX-ATIVIDADE.                    
003300          10 COPY002A-ACTIVITY-ID     PIC 9(09).                          
003400          10 COPY002A-ACTIVITY-NOME   PIC X(100).                         
003500          10 COPY002A-ACTIVITY-DESC   PIC X(500).                         
003600          10 COPY002A-DT-INICIO.                                          
003700             15 COPY002A-DT-INICIO-D  PIC 9(08).                          
003800             15 COPY002A-DT-INICIO-H  PIC 9(06).                          
003900          10 COPY002A-DT-INICIO-R REDEFINES                               
004000                             COPY002A-DT-INICIO PIC 9(14).                
004100          10 COPY002A-DT-FIM.                                             
004200             15 COPY002A-DT-FIM-D     PIC 9(08).                          
004300             15 COPY002A-DT-FIM-H     PIC 9(06).                          
004400          10 COPY002A-DT-FIM-R REDEFINES                                  
004500                             COPY002A-DT-FIM   PIC 9(14).                 
004600          10 COPY002A-TIPO-LIMITE     PIC X(07).                          
004700             88 COPY002A-LIM-TOTAL    VALUE 'TOTAL  '.                    
004800             88 COPY002A-LIM-DAILY    VALUE 'DAILY  '.                    
004900             88 COPY002A-LIM-WEEKLY   VALUE 'WEEKLY '.                    
005000          10 COPY002A-MAX-SORTEIOS    PIC 9(05).                          
005100          10 COPY002A-STATUS          PIC X(08).                          
005200             88 COPY002A-ST-ATIVA     VALUE 'ACTIVE  '.                   
005300             88 COPY002A-ST-INATIVA   VALUE 'INACTIVE'.                   
005400             88 COPY002A-ST-ENCERRADA VALUE 'ENDED   '.                   
005500          10 FILLER                   PIC X(020) VALUE SPACES.            
