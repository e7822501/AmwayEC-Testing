000100*================================================================*        
000200* PROGRAMADOR: JR - CPD LOTERIAS                                          
000300* INSTALACAO.: CENTRO DE PROCESSAMENTO DE DADOS - LOTERIAS                
000400* ESCRITO....: 22/06/2004                                                 
000500* COMPILADO..:                                                            
000600* SEGURANCA..: USO INTERNO - MODULO CHAMADO, NAO EXECUTAR ISOLADO         
000700* NOME.......: PREMIO1A                                                   
000800* OBJETIVO...: SORTEAR UM PREMIO DENTRE A TABELA DE PREMIOS DE            
000900*              UMA ATIVIDADE, POR PROBABILIDADE PONDERADA, PARA           
001000*              O MODULO SORTEI1A                                          
001100*----------------------------------------------------------------*        
001200* METODO: GERADOR CONGRUENTE LINEAR (PARK-MILLER, A=16807,                
001300* M=2^31-1) SEMEADO PELOS CENTESIMOS DE SEGUNDO DO RELOGIO NA             
001400* PRIMEIRA CHAMADA. A CADA CHAMADA SUBSEQUENTE A SEMENTE EVOLUI           
001500* DENTRO DA AREA WORKING-STORAGE DO PROPRIO MODULO (NAO E'                
001600* CANCELADO PELO CHAMADOR ENTRE TENTATIVAS DE UM MESMO PEDIDO).           
001700* NAO USA A FUNCAO INTRINSECA RANDOM - MODULO CALCULADO NA MAO            
001800* POR DIVISAO INTEIRA, PARA COMPATIBILIDADE COM O COMPILADOR DA           
001900* CASA NA EPOCA EM QUE FOI ESCRITO.                                       
002000*----------------------------------------------------------------*        
002100* HISTORICO DE ALTERACOES                                                 
002200*----------------------------------------------------------------*        
002300* 22/06/2004 JR   ####141 PROGRAMA ORIGINAL - JOGO DE COBRINHA            
002400*            DE DEMONSTRACAO (TABULEIRO, COMIDA E COLISAO)                
002500* 14/01/2010 MTS  ####199 PROGRAMA REAPROVEITADO COMO MODULO DE           
002600*            SORTEIO PONDERADO DE PREMIOS. REMOVIDA TODA A LOGICA         
002700*            DE TABULEIRO/COBRA; MANTIDO O GERADOR PSEUDOALEA-            
002800*            TORIO E A ESTRUTURA DE LACO POR INDICE                       
002900* 03/02/2011 MTS  ####207 CORRIGIDO CASO DE TABELA DE PREMIOS             
003000*            VAZIA (RETORNAR INDICE ZERO SEM SORTEAR)                     
003100* 19/08/2013 CB   ####241 CORRIGIDO ARREDONDAMENTO QUE FAZIA O            
003200*            ULTIMO PREMIO NUNCA SER SORTEADO POR FALHA DE SOMA           
003300*            DE PROBABILIDADE - PASSOU A CAIR NO PREMIO POR               
003400*            REGRA DE SOBRA (FALLBACK PARA O ULTIMO DA TABELA)            
003500*================================================================*        
003600        IDENTIFICATION DIVISION.                                          
003700        PROGRAM-ID.    PREMIO1A.                                          
003800        AUTHOR.        JR.                                                
003900        INSTALLATION.  CPD LOTERIAS.                                      
004000        DATE-WRITTEN.  22/06/2004.                                        
004100        DATE-COMPILED.                                                    
004200        SECURITY.      USO INTERNO.                                       
004300*================================================================*        
004400        ENVIRONMENT DIVISION.                                             
004500        CONFIGURATION SECTION.                                            
004600        SPECIAL-NAMES.                                                    
004700            C01 IS TOP-OF-FORM                                            
004800            CLASS DIGITO IS '0' THRU '9'.                                 
004900                                                                          
005000        DATA DIVISION.                                                    
005100        FILE SECTION.                                                     
005200        WORKING-STORAGE SECTION.                                          
005300                                                                          
005400        01  WRK-PRIMEIRA-CHAMADA        PIC X(01) VALUE 'S'.              
005500            88 WRK-1A-VEZ               VALUE 'S'.                        
005600                                                                          
005700        01  WRK-HORA-BRUTA.                                               
005800            05 WRK-HORA-HH              PIC 9(002).                       
005900            05 WRK-HORA-MM              PIC 9(002).                       
006000            05 WRK-HORA-SS              PIC 9(002).                       
006100            05 WRK-HORA-CC              PIC 9(002).                       
006200        01  WRK-HORA-BRUTA-R REDEFINES WRK-HORA-BRUTA                     
006300                                        PIC 9(008).                       
006400                                                                          
006500        01  WRK-SEMENTE                 PIC 9(10) COMP VALUE 1.           
006600        01  WRK-SEMENTE-PRODUTO         PIC 9(18) COMP.                   
006700        01  WRK-SEMENTE-PRODUTO-R REDEFINES WRK-SEMENTE-PRODUTO.          
006800            05 WRK-SP-ALTA              PIC 9(09).                        
006900            05 WRK-SP-BAIXA             PIC 9(09).                        
007000        01  WRK-SEMENTE-QUOCIENTE       PIC 9(10) COMP.                   
007100                                                                          
007200        01  WRK-MULTIPLICADOR          PIC 9(05) COMP VALUE 16807.        
007300        01  WRK-MODULO-LCG              PIC 9(10) COMP                    
007400                                        VALUE 2147483647.                 
007500                                                                          
007600        01  WRK-RANDOM-FRACAO           PIC 9V9(06) COMP-3.               
007700        01  WRK-RANDOM-EDITADO REDEFINES WRK-RANDOM-FRACAO                
007800                                        PIC 9(007).                       
007900                                                                          
008000        01  WRK-CUM-PROBABIL            PIC 9V9(06) COMP-3                
008100                                        VALUE ZERO.                       
008200        01  WRK-IND1                    PIC 9(03) COMP VALUE ZERO.        
008300        01  WRK-ACHOU                   PIC X(01) VALUE 'N'.              
008400            88 WRK-JA-ACHOU             VALUE 'S'.                        
008500        01  WRK-AREA-FILLER             PIC X(010) VALUE SPACES.          
008600                                                                          
008700        LINKAGE SECTION.                                                  
008800        COPY COPY003A.                                                    
008900        01  LK-INDICE-SORTEADO          PIC 9(003) COMP.                  
009000                                                                          
009100*================================================================*        
009200        PROCEDURE DIVISION USING COPY003A-REGISTRO                        
009300                                  LK-INDICE-SORTEADO.                     
009400*================================================================*        
009500                                                                          
009600*----------------------------------------------------------------*        
009700*    PROCESSAMENTO PRINCIPAL                                              
009800*----------------------------------------------------------------*        
009900*> cobol-lint CL002 0000-processar                                        
010000        0000-PROCESSAR                 SECTION.                           
010100*----------------------------------------------------------------*        
010200            MOVE ZERO                  TO LK-INDICE-SORTEADO              
010300            MOVE ZERO                  TO WRK-CUM-PROBABIL                
010400            MOVE 'N'                   TO WRK-ACHOU                       
010500            IF COPY003A-QUANT-REG      EQUAL ZERO                         
010600               GO TO 0000-END                                             
010700            END-IF                                                        
010800                                                                          
010900            IF WRK-1A-VEZ                                                 
011000               PERFORM 0050-SEMEAR                                        
011100               MOVE 'N'                TO WRK-PRIMEIRA-CHAMADA            
011200            END-IF                                                        
011300                                                                          
011400            PERFORM 0100-GERAR-FRACAO                                     
011500            PERFORM 0110-TESTAR-PREMIO                                    
011600               VARYING WRK-IND1 FROM 1 BY 1                               
011700               UNTIL WRK-IND1 GREATER COPY003A-QUANT-REG                  
011800                  OR WRK-JA-ACHOU                                         
011900                                                                          
012000            IF NOT WRK-JA-ACHOU                                           
012100               MOVE COPY003A-QUANT-REG TO LK-INDICE-SORTEADO              
012200            END-IF                                                        
012300            .                                                             
012400*----------------------------------------------------------------*        
012500*> cobol-lint CL002 0000-end                                              
012600        0000-END.                      EXIT.                              
012700*----------------------------------------------------------------*        
012800                                                                          
012900*----------------------------------------------------------------*        
013000*    SEMEAR O GERADOR NA PRIMEIRA CHAMADA DO PEDIDO                       
013100*----------------------------------------------------------------*        
013200        0050-SEMEAR                    SECTION.                           
013300*----------------------------------------------------------------*        
013400            ACCEPT WRK-HORA-BRUTA      FROM TIME                          
013500            COMPUTE WRK-SEMENTE = WRK-HORA-BRUTA-R + 1                    
013600            .                                                             
013700*----------------------------------------------------------------*        
013800*> cobol-lint CL002 0050-end                                              
013900        0050-END.                      EXIT.                              
014000*----------------------------------------------------------------*        
014100                                                                          
014200*----------------------------------------------------------------*        
014300*    GERAR A PROXIMA FRACAO PSEUDOALEATORIA EM [0,1)                      
014400*----------------------------------------------------------------*        
014500        0100-GERAR-FRACAO              SECTION.                           
014600*----------------------------------------------------------------*        
014700            COMPUTE WRK-SEMENTE-PRODUTO =                                 
014800                    WRK-SEMENTE * WRK-MULTIPLICADOR                       
014900                                                                          
015000            COMPUTE WRK-SEMENTE-QUOCIENTE =                               
015100                    WRK-SEMENTE-PRODUTO / WRK-MODULO-LCG                  
015200                                                                          
015300            COMPUTE WRK-SEMENTE =                                         
015400                    WRK-SEMENTE-PRODUTO -                                 
015500                   (WRK-SEMENTE-QUOCIENTE * WRK-MODULO-LCG)               
015600                                                                          
015700            IF WRK-SEMENTE               EQUAL ZERO                       
015800               MOVE 1                    TO WRK-SEMENTE                   
015900            END-IF                                                        
016000                                                                          
016100            COMPUTE WRK-RANDOM-FRACAO =                                   
016200                    WRK-SEMENTE / WRK-MODULO-LCG                          
016300            .                                                             
016400*----------------------------------------------------------------*        
016500*> cobol-lint CL002 0100-end                                              
016600        0100-END.                      EXIT.                              
016700*----------------------------------------------------------------*        
016800                                                                          
016900*----------------------------------------------------------------*        
017000*    ACUMULAR PROBABILIDADE E TESTAR SE O PREMIO CORRENTE E' O            
017100*    SORTEADO (PRIMEIRO EM QUE A FRACAO CAI DENTRO DO ACUMULADO)          
017200*----------------------------------------------------------------*        
017300        0110-TESTAR-PREMIO             SECTION.                           
017400*----------------------------------------------------------------*        
017500            ADD COPY003A-PROBABIL(WRK-IND1) TO WRK-CUM-PROBABIL           
017600                                                                          
017700            IF WRK-RANDOM-FRACAO      NOT GREATER WRK-CUM-PROBABIL        
017800               MOVE WRK-IND1           TO LK-INDICE-SORTEADO              
017900               MOVE 'S'                TO WRK-ACHOU                       
018000            END-IF                                                        
018100            .                                                             
018200*----------------------------------------------------------------*        
018300*> cobol-lint CL002 0110-end                                              
018400        0110-END.                      EXIT.                              
018500*----------------------------------------------------------------*        
