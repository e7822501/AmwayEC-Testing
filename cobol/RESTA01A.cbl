000100*================================================================*        
000200* PROGRAMADOR: J.ROBERTO - CPD LOTERIAS                                   
000300* INSTALACAO.: CENTRO DE PROCESSAMENTO DE DADOS - LOTERIAS                
000400* ESCRITO....: 09/11/1988                                                 
000500* COMPILADO..:                                                            
000600* SEGURANCA..: USO INTERNO                                                
000700* NOME.......: RESTA01A                                                   
000800* OBJETIVO...: CONSULTA (SOMENTE LEITURA) DA QUANTIDADE DE                
000900*              SORTEIOS QUE AINDA RESTAM PARA UM USUARIO EM UMA           
001000*              ATIVIDADE - NAO ALTERA NENHUM ARQUIVO MESTRE, NAO          
001100*              PARTICIPA DA TRANSACAO DE SORTEIO                          
001200*----------------------------------------------------------------*        
001300* HISTORICO DE ALTERACOES                                                 
001400*----------------------------------------------------------------*        
001500* 09/11/1988 JR   ####088 PROGRAMA ORIGINAL - BUSCA LINEAR DE             
001600*            CPF EM ARQUIVO DE CADASTRO, MODO INTERATIVO (ACCEPT          
001700*            DO TERMINAL)                                                 
001800* 22/06/2004 JR   ####141 CONVERTIDO DE INTERATIVO PARA BATCH -           
001900*            PASSOU A LER OS PEDIDOS DE UM ARQUIVO (ANTES ERA             
002000*            ACCEPT NO TERMINAL) E A EMITIR RELATORIO                     
002100* 03/02/2011 MTS  ####206 REAPROVEITADO COMO CONSULTA DE SALDO            
002200*            DE SORTEIOS RESTANTES (ANTES CONSULTAVA CADASTRO DE          
002300*            CLIENTE). MANTIDA A LOGICA DE BUSCA LINEAR                   
002400* 19/08/2013 CB   ####241 INCLUIDA A CRIACAO IMPLICITA DE SALDO           
002500*            CHEIO QUANDO O USUARIO AINDA NAO TEM ESTATISTICA             
002600*            GRAVADA PARA A ATIVIDADE (SEM GRAVAR NADA - E'               
002700*            CONSULTA, NAO GRAVACAO)                                      
002800* 99/99/1999 MTS  ####Y2K REVISAO DO BUG DO ANO 2000 - CAMPOS DE          
002900*            DATA DO CADASTRO ORIGINAL JA VINHAM COM 4 DIGITOS            
003000*            DE ANO, NENHUM AJUSTE NECESSARIO NESTE PROGRAMA              
003100* 07/04/2016 CB   ####264 COMPARACAO DE CHAVE COMPOSTA (USUARIO           
003200*            + ATIVIDADE) PASSOU A SER FEITA NUM UNICO CAMPO              
003300*            REDEFINIDO DE 18 DIGITOS, EM VEZ DE DUAS COMPARACOES         
003400*================================================================*        
003500        IDENTIFICATION DIVISION.                                          
003600        PROGRAM-ID.    RESTA01A.                                          
003700        AUTHOR.        J.ROBERTO.                                         
003800        INSTALLATION.  CPD LOTERIAS.                                      
003900        DATE-WRITTEN.  09/11/1988.                                        
004000        DATE-COMPILED.                                                    
004100        SECURITY.      USO INTERNO.                                       
004200*================================================================*        
004300        ENVIRONMENT DIVISION.                                             
004400        CONFIGURATION SECTION.                                            
004500        SPECIAL-NAMES.                                                    
004600            C01 IS TOP-OF-FORM                                            
004700            CLASS DIGITO IS '0' THRU '9'.                                 
004800                                                                          
004900        INPUT-OUTPUT SECTION.                                             
005000        FILE-CONTROL.                                                     
005100            SELECT ATIV-MSTR ASSIGN TO 'ATIVMSTR.dat'                     
005200                ORGANIZATION IS LINE SEQUENTIAL.                          
005300            SELECT ESTA-MSTR ASSIGN TO 'ESTAMSTR.dat'                     
005400                ORGANIZATION IS LINE SEQUENTIAL.                          
005500            SELECT REST-REQ  ASSIGN TO 'RESTREQ.dat'                      
005600                ORGANIZATION IS LINE SEQUENTIAL.                          
005700            SELECT REST-RPT  ASSIGN TO 'RESTRPT.dat'                      
005800                ORGANIZATION IS LINE SEQUENTIAL.                          
005900                                                                          
006000        DATA DIVISION.                                                    
006100        FILE SECTION.                                                     
006200        FD  ATIV-MSTR.                                                    
006300        01  FD-ATIV-LINHA.                                                
006400          05  FDA-ACTIVITY-ID           PIC 9(09) VALUE ZEROS.            
006500          05  FDA-ACTIVITY-NOME         PIC X(100) VALUE SPACES.          
006600          05  FDA-ACTIVITY-DESC         PIC X(500) VALUE SPACES.          
006700          05  FDA-DT-INICIO-D           PIC 9(08) VALUE ZEROS.            
006800          05  FDA-DT-INICIO-H           PIC 9(06) VALUE ZEROS.            
006900          05  FDA-DT-FIM-D              PIC 9(08) VALUE ZEROS.            
007000          05  FDA-DT-FIM-H              PIC 9(06) VALUE ZEROS.            
007100          05  FDA-TIPO-LIMITE           PIC X(07) VALUE SPACES.           
007200          05  FDA-MAX-SORTEIOS          PIC 9(05) VALUE ZEROS.            
007300          05  FDA-STATUS                PIC X(08) VALUE SPACES.           
007400                                                                          
007500        FD  ESTA-MSTR.                                                    
007600        01  FD-ESTA-LINHA.                                                
007700          05  FDE2-STATS-ID             PIC 9(09) VALUE ZEROS.            
007800          05  FDE2-USER-ID              PIC 9(09) VALUE ZEROS.            
007900          05  FDE2-ACTIVITY-ID          PIC 9(09) VALUE ZEROS.            
008000          05  FDE2-QT-SORTEIOS          PIC 9(07) VALUE ZEROS.            
008100          05  FDE2-QT-PREMIADO          PIC 9(07) VALUE ZEROS.            
008200          05  FDE2-ULT-SORT-D           PIC 9(08) VALUE ZEROS.            
008300          05  FDE2-ULT-SORT-H           PIC 9(06) VALUE ZEROS.            
008400                                                                          
008500        FD  REST-REQ.                                                     
008600        01  FD-REQ-LINHA.                                                 
008700          05  FDRQ-USER-ID              PIC 9(09) VALUE ZEROS.            
008800          05  FDRQ-ACTIV-ID             PIC 9(09) VALUE ZEROS.            
008900                                                                          
009000        FD  REST-RPT.                                                     
009100        01  FD-RPT-LINHA                PIC X(80).                        
009200                                                                          
009300        WORKING-STORAGE SECTION.                                          
009400       *> ---------------- Fim de arquivo / laco de carga --------        
009500        01  FIM-ARQ-ATIV                PIC X(01) VALUE 'N'.              
009600        01  FIM-ARQ-ESTA                PIC X(01) VALUE 'N'.              
009700        01  FIM-PEDIDOS                 PIC X(01) VALUE 'N'.              
009800                                                                          
009900       *> ---------------- Indices e contadores COMP -------------        
010000        01  WRK-IDX-ATIV                PIC 9(03) COMP VALUE ZERO.        
010100        01  WRK-IDX-ATIV-ACHADO         PIC 9(03) COMP VALUE ZERO.        
010200        01  WRK-IDX-STAT                PIC 9(05) COMP VALUE ZERO.        
010300        01  WRK-IDX-STAT-ACHADO         PIC 9(05) COMP VALUE ZERO.        
010400        01  WRK-NUM-PEDIDO              PIC 9(05) COMP VALUE ZERO.        
010500                                                                          
010600       *> ---------------- Chave composta comparada num so campo -        
010700        01  WRK-CHAVE-PROCURADA.                                          
010800            05 WRK-CHAVE-USER-ID        PIC 9(09).                        
010900            05 WRK-CHAVE-ACTIV-ID       PIC 9(09).                        
011000        01  WRK-CHAVE-PROCURADA-R REDEFINES WRK-CHAVE-PROCURADA           
011100                                        PIC 9(18).                        
011200        01  WRK-CHAVE-LINHA.                                              
011300            05 WRK-CHAVE-L-USER-ID      PIC 9(09).                        
011400            05 WRK-CHAVE-L-ACTIV-ID     PIC 9(09).                        
011500        01  WRK-CHAVE-LINHA-R REDEFINES WRK-CHAVE-LINHA                   
011600                                        PIC 9(18).                        
011700                                                                          
011800       *> ---------------- Flags de busca / situacao pedido ------        
011900        01  WRK-ACHOU-ATIVIDADE         PIC X(01) VALUE 'N'.              
012000            88 WRK-ATIV-ACHADA          VALUE 'S'.                        
012100        01  WRK-ACHOU-ESTATIST          PIC X(01) VALUE 'N'.              
012200            88 WRK-ESTAT-ACHADA         VALUE 'S'.                        
012300        01  WRK-STATUS-PEDIDO           PIC X(01) VALUE 'N'.              
012400            88 WRK-PEDIDO-OK            VALUE 'N'.                        
012500            88 WRK-PEDIDO-REJEITADO     VALUE 'S'.                        
012600        01  WRK-MOTIVO-REJEICAO         PIC X(45) VALUE SPACES.           
012700                                                                          
012800       *> ---------------- Calculo do saldo restante -------------        
012900        01  WRK-MAX-SORTEIOS            PIC 9(05) COMP VALUE ZERO.        
013000        01  WRK-TOTAL-SORTEIOS          PIC 9(07) COMP VALUE ZERO.        
013100        01  WRK-RESTANTE                PIC 9(07) COMP VALUE ZERO.        
013200                                                                          
013300       *> ---------------- Linhas de relatorio -------------------        
013400        01  WRK-RPT-REGRA.                                                
013500            03 FILLER                   PIC X(80) VALUE ALL '='.          
013600        01  WRK-RPT-CAB1.                                                 
013700            03 FILLER                   PIC X(20) VALUE                   
013800               '** RESTA01A ** CPD L'.                                    
013900            03 FILLER                   PIC X(20) VALUE                   
014000               'OTERIAS - SALDO DE S'.                                    
014100            03 FILLER                   PIC X(20) VALUE                   
014200               'ORTEIOS RESTANTES   '.                                    
014300            03 FILLER                   PIC X(20) VALUE SPACES.           
014400        01  WRK-RPT-CAB2.                                                 
014500            03 FILLER                   PIC X(20) VALUE                   
014600               'PEDIDO   USUARIO    '.                                    
014700            03 FILLER                   PIC X(20) VALUE                   
014800               'ATIVIDADE   RESTANTE'.                                    
014900            03 FILLER                   PIC X(20) VALUE                   
015000               'S      SITUACAO     '.                                    
015100            03 FILLER                   PIC X(20) VALUE SPACES.           
015200        01  WRK-RPT-DET.                                                  
015300            03 WRK-RPT-D-PEDIDO         PIC ZZZZ9.                        
015400            03 FILLER                   PIC X(03) VALUE SPACES.           
015500            03 WRK-RPT-D-USUARIO        PIC Z(8)9.                        
015600            03 FILLER                   PIC X(03) VALUE SPACES.           
015700            03 WRK-RPT-D-ATIVIDADE      PIC Z(8)9.                        
015800            03 FILLER                   PIC X(03) VALUE SPACES.           
015900            03 WRK-RPT-D-RESTAM         PIC ZZZZZZ9.                      
016000            03 FILLER                   PIC X(06) VALUE SPACES.           
016100            03 WRK-RPT-D-SITUACAO       PIC X(21) VALUE SPACES.           
016200                                                                          
016300       *     TABELA DE ATIVIDADES EM MEMORIA                              
016400             COPY COPY002A.                                               
016500                                                                          
016600       *     TABELA DE ESTATISTICA DE SORTEIO POR USUARIO                 
016700             COPY COPY004A.                                               
016800                                                                          
016900*================================================================*        
017000        PROCEDURE                       DIVISION.                         
017100*================================================================*        
017200                                                                          
017300*----------------------------------------------------------------*        
017400*    PROCESSAMENTO PRINCIPAL                                              
017500*----------------------------------------------------------------*        
017600*> cobol-lint CL002 0000-processar                                        
017700        0000-PROCESSAR                  SECTION.                          
017800*----------------------------------------------------------------*        
017900                                                                          
018000            PERFORM 0010-CARREGAR-ATIVIDADES                              
018100            PERFORM 0030-CARREGAR-ESTATISTICAS                            
018200                                                                          
018300            OPEN INPUT  REST-REQ                                          
018400            OPEN OUTPUT REST-RPT                                          
018500                                                                          
018600            MOVE WRK-RPT-REGRA          TO FD-RPT-LINHA                   
018700            WRITE FD-RPT-LINHA                                            
018800            MOVE WRK-RPT-CAB1           TO FD-RPT-LINHA                   
018900            WRITE FD-RPT-LINHA                                            
019000            MOVE WRK-RPT-REGRA          TO FD-RPT-LINHA                   
019100            WRITE FD-RPT-LINHA                                            
019200            MOVE WRK-RPT-CAB2           TO FD-RPT-LINHA                   
019300            WRITE FD-RPT-LINHA                                            
019400            MOVE WRK-RPT-REGRA          TO FD-RPT-LINHA                   
019500            WRITE FD-RPT-LINHA                                            
019600                                                                          
019700            PERFORM 0500-LER-PEDIDO                                       
019800            PERFORM 0600-PROCESSAR-PEDIDO                                 
019900                UNTIL FIM-PEDIDOS       EQUAL 'S'                         
020000                                                                          
020100            MOVE WRK-RPT-REGRA          TO FD-RPT-LINHA                   
020200            WRITE FD-RPT-LINHA                                            
020300                                                                          
020400            CLOSE REST-REQ                                                
020500            CLOSE REST-RPT                                                
020600                                                                          
020700            PERFORM 9999-FINALIZAR                                        
020800            .                                                             
020900*----------------------------------------------------------------*        
021000*> cobol-lint CL002 0000-end                                              
021100        0000-END.                       EXIT.                             
021200*----------------------------------------------------------------*        
021300                                                                          
021400*----------------------------------------------------------------*        
021500*    LEITURA DE ARQUIVO DE ATIVIDADES                                     
021600*----------------------------------------------------------------*        
021700        0011-LER-ATIVIDADE              SECTION.                          
021800*----------------------------------------------------------------*        
021900                                                                          
022000            READ ATIV-MSTR INTO FD-ATIV-LINHA                             
022100                AT END MOVE 'S'         TO FIM-ARQ-ATIV                   
022200            END-READ                                                      
022300                                                                          
022400            IF FIM-ARQ-ATIV             EQUAL 'N'                         
022500               ADD 1                    TO WRK-IDX-ATIV                   
022600               MOVE FDA-ACTIVITY-ID     TO                                
022700                           COPY002A-ACTIVITY-ID(WRK-IDX-ATIV)             
022800               MOVE FDA-MAX-SORTEIOS    TO                                
022900                           COPY002A-MAX-SORTEIOS(WRK-IDX-ATIV)            
023000               MOVE FDA-STATUS          TO                                
023100                           COPY002A-STATUS(WRK-IDX-ATIV)                  
023200            END-IF                                                        
023300            .                                                             
023400*----------------------------------------------------------------*        
023500*> cobol-lint CL002 0011-end                                              
023600        0011-END.                       EXIT.                             
023700*----------------------------------------------------------------*        
023800                                                                          
023900*----------------------------------------------------------------*        
024000*    CARREGAR TABELA DE ATIVIDADES EM MEMORIA (ATIVMSTR)                  
024100*----------------------------------------------------------------*        
024200*> cobol-lint CL002 0010-carregar-atividades                              
024300        0010-CARREGAR-ATIVIDADES        SECTION.                          
024400*----------------------------------------------------------------*        
024500                                                                          
024600            OPEN INPUT ATIV-MSTR                                          
024700            MOVE ZERO                   TO WRK-IDX-ATIV                   
024800            PERFORM 0011-LER-ATIVIDADE                                    
024900                UNTIL FIM-ARQ-ATIV      EQUAL 'S'                         
025000            MOVE WRK-IDX-ATIV           TO COPY002A-QUANT-REG             
025100            CLOSE ATIV-MSTR                                               
025200            .                                                             
025300*----------------------------------------------------------------*        
025400*> cobol-lint CL002 0010-end                                              
025500        0010-END.                       EXIT.                             
025600*----------------------------------------------------------------*        
025700                                                                          
025800*----------------------------------------------------------------*        
025900*    LEITURA DE ARQUIVO DE ESTATISTICA                                    
026000*----------------------------------------------------------------*        
026100        0031-LER-ESTATISTICA            SECTION.                          
026200*----------------------------------------------------------------*        
026300                                                                          
026400            READ ESTA-MSTR INTO FD-ESTA-LINHA                             
026500                AT END MOVE 'S'         TO FIM-ARQ-ESTA                   
026600            END-READ                                                      
026700                                                                          
026800            IF FIM-ARQ-ESTA             EQUAL 'N'                         
026900               ADD 1                    TO WRK-IDX-STAT                   
027000               MOVE FDE2-STATS-ID       TO                                
027100                           COPY004A-STATS-ID(WRK-IDX-STAT)                
027200               MOVE FDE2-USER-ID        TO                                
027300                           COPY004A-USER-ID(WRK-IDX-STAT)                 
027400               MOVE FDE2-ACTIVITY-ID    TO                                
027500                           COPY004A-ACTIVITY-ID(WRK-IDX-STAT)             
027600               MOVE FDE2-QT-SORTEIOS    TO                                
027700                           COPY004A-QT-SORTEIOS(WRK-IDX-STAT)             
027800               MOVE FDE2-QT-PREMIADO    TO                                
027900                           COPY004A-QT-PREMIADO(WRK-IDX-STAT)             
028000               MOVE FDE2-ULT-SORT-D     TO                                
028100                           COPY004A-ULT-SORT-D(WRK-IDX-STAT)              
028200               MOVE FDE2-ULT-SORT-H     TO                                
028300                           COPY004A-ULT-SORT-H(WRK-IDX-STAT)              
028400            END-IF                                                        
028500            .                                                             
028600*----------------------------------------------------------------*        
028700*> cobol-lint CL002 0031-end                                              
028800        0031-END.                       EXIT.                             
028900*----------------------------------------------------------------*        
029000                                                                          
029100*----------------------------------------------------------------*        
029200*    CARREGAR TABELA DE ESTATISTICA EM MEMORIA (ESTAMSTR)                 
029300*----------------------------------------------------------------*        
029400*> cobol-lint CL002 0030-carregar-estatisticas                            
029500        0030-CARREGAR-ESTATISTICAS      SECTION.                          
029600*----------------------------------------------------------------*        
029700                                                                          
029800            OPEN INPUT ESTA-MSTR                                          
029900            MOVE ZERO                   TO WRK-IDX-STAT                   
030000            PERFORM 0031-LER-ESTATISTICA                                  
030100                UNTIL FIM-ARQ-ESTA      EQUAL 'S'                         
030200            MOVE WRK-IDX-STAT           TO COPY004A-QUANT-REG             
030300            CLOSE ESTA-MSTR                                               
030400            .                                                             
030500*----------------------------------------------------------------*        
030600*> cobol-lint CL002 0030-end                                              
030700        0030-END.                       EXIT.                             
030800*----------------------------------------------------------------*        
030900                                                                          
031000*----------------------------------------------------------------*        
031100*    LER PROXIMO PEDIDO DE CONSULTA (RESTREQ)                             
031200*----------------------------------------------------------------*        
031300*> cobol-lint CL002 0500-ler-pedido                                       
031400        0500-LER-PEDIDO                 SECTION.                          
031500*----------------------------------------------------------------*        
031600                                                                          
031700            READ REST-REQ INTO FD-REQ-LINHA                               
031800                AT END MOVE 'S'         TO FIM-PEDIDOS                    
031900            END-READ                                                      
032000            .                                                             
032100*----------------------------------------------------------------*        
032200*> cobol-lint CL002 0500-end                                              
032300        0500-END.                       EXIT.                             
032400*----------------------------------------------------------------*        
032500                                                                          
032600*----------------------------------------------------------------*        
032700*    PROCESSAR UM PEDIDO DE CONSULTA POR COMPLETO                         
032800*----------------------------------------------------------------*        
032900*> cobol-lint CL002 0600-processar-pedido                                 
033000        0600-PROCESSAR-PEDIDO           SECTION.                          
033100*----------------------------------------------------------------*        
033200                                                                          
033300            ADD 1                       TO WRK-NUM-PEDIDO                 
033400            MOVE SPACES                 TO WRK-MOTIVO-REJEICAO            
033500            MOVE 'N'                    TO WRK-STATUS-PEDIDO              
033600            MOVE ZERO                   TO WRK-RESTANTE                   
033700                                                                          
033800            PERFORM 1000-VALIDAR-ATIVIDADE                                
033900                                                                          
034000            IF WRK-PEDIDO-OK                                              
034100               PERFORM 2000-OBTER-ESTATISTICA                             
034200               PERFORM 3000-CALCULAR-RESTANTE                             
034300            END-IF                                                        
034400                                                                          
034500            PERFORM 6000-EMITIR-RELATORIO                                 
034600                                                                          
034700            PERFORM 0500-LER-PEDIDO                                       
034800            .                                                             
034900*----------------------------------------------------------------*        
035000*> cobol-lint CL002 0600-end                                              
035100        0600-END.                       EXIT.                             
035200*----------------------------------------------------------------*        
035300                                                                          
035400*----------------------------------------------------------------*        
035500*    VALIDAR EXISTENCIA DA ATIVIDADE DO PEDIDO                            
035600*----------------------------------------------------------------*        
035700*> cobol-lint CL002 1000-validar-atividade                                
035800        1000-VALIDAR-ATIVIDADE          SECTION.                          
035900*----------------------------------------------------------------*        
036000                                                                          
036100            MOVE 'N'                    TO WRK-ACHOU-ATIVIDADE            
036200            MOVE ZERO                   TO WRK-IDX-ATIV-ACHADO            
036300                                                                          
036400            PERFORM 1010-TESTAR-ATIVIDADE                                 
036500                VARYING WRK-IDX-ATIV FROM 1 BY 1                          
036600                UNTIL WRK-IDX-ATIV      GREATER COPY002A-QUANT-REG        
036700                   OR WRK-ATIV-ACHADA                                     
036800                                                                          
036900            IF NOT WRK-ATIV-ACHADA                                        
037000               MOVE 'S'                 TO WRK-STATUS-PEDIDO              
037100               MOVE 'ATIVIDADE NAO ENCONTRADA'                            
037200                                        TO WRK-MOTIVO-REJEICAO            
037300            END-IF                                                        
037400            .                                                             
037500*----------------------------------------------------------------*        
037600*> cobol-lint CL002 1000-end                                              
037700        1000-END.                       EXIT.                             
037800*----------------------------------------------------------------*        
037900                                                                          
038000*----------------------------------------------------------------*        
038100*    TESTAR SE O INDICE CORRENTE E' A ATIVIDADE DO PEDIDO                 
038200*----------------------------------------------------------------*        
038300        1010-TESTAR-ATIVIDADE           SECTION.                          
038400*----------------------------------------------------------------*        
038500                                                                          
038600            IF FDRQ-ACTIV-ID EQUAL                                        
038700                           COPY002A-ACTIVITY-ID(WRK-IDX-ATIV)             
038800               MOVE 'S'                 TO WRK-ACHOU-ATIVIDADE            
038900               MOVE WRK-IDX-ATIV        TO WRK-IDX-ATIV-ACHADO            
039000            END-IF                                                        
039100            .                                                             
039200*----------------------------------------------------------------*        
039300*> cobol-lint CL002 1010-end                                              
039400        1010-END.                       EXIT.                             
039500*----------------------------------------------------------------*        
039600                                                                          
039700*----------------------------------------------------------------*        
039800*    OBTER A ESTATISTICA DO USUARIO NA ATIVIDADE, SE EXISTIR -            
039900*    CONSULTA NAO CRIA REGISTRO NOVO (AO CONTRARIO DE SORTEI1A);          
040000*    SE NAO EXISTIR, O SALDO E' O TOTAL PERMITIDO PELA ATIVIDADE          
040100*----------------------------------------------------------------*        
040200*> cobol-lint CL002 2000-obter-estatistica                                
040300        2000-OBTER-ESTATISTICA          SECTION.                          
040400*----------------------------------------------------------------*        
040500                                                                          
040600            MOVE FDRQ-USER-ID           TO WRK-CHAVE-USER-ID              
040700            MOVE FDRQ-ACTIV-ID          TO WRK-CHAVE-ACTIV-ID             
040800            MOVE 'N'                    TO WRK-ACHOU-ESTATIST             
040900            MOVE ZERO                   TO WRK-IDX-STAT-ACHADO            
041000                                                                          
041100            PERFORM 2010-TESTAR-ESTATISTICA                               
041200                VARYING WRK-IDX-STAT FROM 1 BY 1                          
041300                UNTIL WRK-IDX-STAT      GREATER COPY004A-QUANT-REG        
041400                   OR WRK-ESTAT-ACHADA                                    
041500            .                                                             
041600*----------------------------------------------------------------*        
041700*> cobol-lint CL002 2000-end                                              
041800        2000-END.                       EXIT.                             
041900*----------------------------------------------------------------*        
042000                                                                          
042100*----------------------------------------------------------------*        
042200*    TESTAR SE O INDICE CORRENTE E' A ESTATISTICA DO PEDIDO               
042300*    (CHAVE COMPOSTA COMPARADA NUM UNICO CAMPO REDEFINIDO)                
042400*----------------------------------------------------------------*        
042500        2010-TESTAR-ESTATISTICA         SECTION.                          
042600*----------------------------------------------------------------*        
042700                                                                          
042800            MOVE COPY004A-USER-ID(WRK-IDX-STAT)                           
042900                                        TO WRK-CHAVE-L-USER-ID            
043000            MOVE COPY004A-ACTIVITY-ID(WRK-IDX-STAT)                       
043100                                        TO WRK-CHAVE-L-ACTIV-ID           
043200                                                                          
043300            IF WRK-CHAVE-PROCURADA-R    EQUAL WRK-CHAVE-LINHA-R           
043400               MOVE 'S'                 TO WRK-ACHOU-ESTATIST             
043500               MOVE WRK-IDX-STAT        TO WRK-IDX-STAT-ACHADO            
043600            END-IF                                                        
043700            .                                                             
043800*----------------------------------------------------------------*        
043900*> cobol-lint CL002 2010-end                                              
044000        2010-END.                       EXIT.                             
044100*----------------------------------------------------------------*        
044200                                                                          
044300*----------------------------------------------------------------*        
044400*    CALCULAR O SALDO DE SORTEIOS RESTANTES, PISO ZERO                    
044500*    RESTANTE = MAIOR ENTRE ZERO E (LIMITE - TOTAL-SORTEADO)              
044600*----------------------------------------------------------------*        
044700*> cobol-lint CL002 3000-calcular-restante                                
044800        3000-CALCULAR-RESTANTE          SECTION.                          
044900*----------------------------------------------------------------*        
045000                                                                          
045100            MOVE COPY002A-MAX-SORTEIOS(WRK-IDX-ATIV-ACHADO)               
045200                                        TO WRK-MAX-SORTEIOS               
045300                                                                          
045400            IF WRK-ESTAT-ACHADA                                           
045500               MOVE COPY004A-QT-SORTEIOS(WRK-IDX-STAT-ACHADO)             
045600                                        TO WRK-TOTAL-SORTEIOS             
045700            ELSE                                                          
045800               MOVE ZERO                TO WRK-TOTAL-SORTEIOS             
045900            END-IF                                                        
046000                                                                          
046100            IF WRK-TOTAL-SORTEIOS       GREATER WRK-MAX-SORTEIOS          
046200               MOVE ZERO                TO WRK-RESTANTE                   
046300            ELSE                                                          
046400               COMPUTE WRK-RESTANTE =                                     
046500                       WRK-MAX-SORTEIOS - WRK-TOTAL-SORTEIOS              
046600            END-IF                                                        
046700            .                                                             
046800*----------------------------------------------------------------*        
046900*> cobol-lint CL002 3000-end                                              
047000        3000-END.                       EXIT.                             
047100*----------------------------------------------------------------*        
047200                                                                          
047300*----------------------------------------------------------------*        
047400*    EMITIR A LINHA DE RELATORIO DO PEDIDO                                
047500*----------------------------------------------------------------*        
047600*> cobol-lint CL002 6000-emitir-relatorio                                 
047700        6000-EMITIR-RELATORIO           SECTION.                          
047800*----------------------------------------------------------------*        
047900                                                                          
048000            MOVE WRK-NUM-PEDIDO         TO WRK-RPT-D-PEDIDO               
048100            MOVE FDRQ-USER-ID           TO WRK-RPT-D-USUARIO              
048200            MOVE FDRQ-ACTIV-ID          TO WRK-RPT-D-ATIVIDADE            
048300                                                                          
048400            IF WRK-PEDIDO-REJEITADO                                       
048500               MOVE ZERO                TO WRK-RPT-D-RESTAM               
048600               MOVE WRK-MOTIVO-REJEICAO TO WRK-RPT-D-SITUACAO             
048700            ELSE                                                          
048800               MOVE WRK-RESTANTE        TO WRK-RPT-D-RESTAM               
048900               MOVE 'CONSULTA OK'       TO WRK-RPT-D-SITUACAO             
049000            END-IF                                                        
049100                                                                          
049200            MOVE WRK-RPT-DET            TO FD-RPT-LINHA                   
049300            WRITE FD-RPT-LINHA                                            
049400            .                                                             
049500*----------------------------------------------------------------*        
049600*> cobol-lint CL002 6000-end                                              
049700        6000-END.                       EXIT.                             
049800*----------------------------------------------------------------*        
049900                                                                          
050000*----------------------------------------------------------------*        
050100*    FINALIZAR PROGRAMA                                                   
050200*----------------------------------------------------------------*        
050300*> cobol-lint CL002 9999-finalizar                                        
050400        9999-FINALIZAR                  SECTION.                          
050500*----------------------------------------------------------------*        
050600            DISPLAY 'FIM DE PROGRAMA - RESTA01A'                          
050700            DISPLAY 'PEDIDOS PROCESSADOS: ' WRK-NUM-PEDIDO                
050800            STOP RUN                                                      
050900            .                                                             
051000*----------------------------------------------------------------*        
051100*> cobol-lint CL002 9999-end                                              
051200        9999-END.                       EXIT.                             
051300*----------------------------------------------------------------*        
