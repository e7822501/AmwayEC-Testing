000100*================================================================*        
000200* BOOK.......: COD001A                                                    
000300* DESCRICAO..: INTERFACE DE DATA E HORA CORRENTE DO SISTEMA               
000400* PROGRAMADOR: A.SOUZA - CPD LOTERIAS                                     
000500* DATA.......: 14/03/1986                                                 
000600* OBS........: USADO PELOS MODULOS PROGDATA E PROGTIME PARA               
000700*              REPASSAR A DATA/HORA CORRENTE AOS PROGRAMAS                
000800*              DE SORTEIO, CONSULTA E RELATORIO.                          
000900*----------------------------------------------------------------*        
001000* COD001A-DATA-ANO   = ANO DA DATA CORRENTE (AAAA)                        
001100* COD001A-DATA-MES   = MES DA DATA CORRENTE (MM)                          
001200* COD001A-DATA-DIA   = DIA DA DATA CORRENTE (DD)                          
001300* COD001A-HORA       = HORA CORRENTE (HH)                                 
001400* COD001A-MINUTO     = MINUTO CORRENTE (MM)                               
001500* COD001A-SEGUNDO    = SEGUNDO CORRENTE (SS)                              
001600* COD001A-CENTESIMO  = CENTESIMOS DE SEGUNDO (USADO COMO SEMENTE          
001700*                      DE SORTEIO PELO MODULO PREMIO1A)                   
001800*----------------------------------------------------------------*        
001900* 14/03/1986 AS  ####1  BOOK ORIGINAL - AGENDA/CADASTRO GERAL             
002000* 09/11/1998 AS  ####87 AJUSTE ANO 2000 - CAMPO ANO EXPANDIDO             
002100*            PARA 4 DIGITOS EM TODOS OS PROGRAMAS CHAMADORES              
002200* 22/06/2004 JR  ####140 BOOK REDUZIDO E REAPROVEITADO PARA O             
002300*            MODULO DE SORTEIO DE PREMIOS (DESCRICOES DE MES E            
002400*            DE DIA DA SEMANA REMOVIDAS - SEM USO NESTE SISTEMA)          
002500*================================================================*        
002600  01  COD001A-REGISTRO.                                                   
002700      05  COD001A-DATA.                                                   
002800          10 COD001A-DATA-ANO         PIC 9(004).                         
002900          10 COD001A-DATA-MES         PIC 9(002).                         
003000          10 COD001A-DATA-DIA         PIC 9(002).                         
003100      05  COD001A-DATA-R REDEFINES COD001A-DATA                           
003200                                      PIC 9(008).                         
003300      05  COD001A-TIME.                                                   
003400          10 COD001A-HORA             PIC 9(002).                         
003500          10 COD001A-MINUTO           PIC 9(002).                         
003600          10 COD001A-SEGUNDO          PIC 9(002).                         
003700          10 COD001A-CENTESIMO        PIC 9(002).                         
003800      05  COD001A-TIME-R REDEFINES COD001A-TIME                           
003900                                      PIC 9(008).                         
004000      05  COD001A-FILLER              PIC X(010) VALUE SPACES.            
