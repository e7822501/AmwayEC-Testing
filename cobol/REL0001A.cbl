000100*================================================================*        
000200* PROGRAMADOR: COBOL DICAS                                                
000300* INSTALACAO.: CENTRO DE PROCESSAMENTO DE DADOS - LOTERIAS                
000400* ESCRITO....: 30/08/1991                                                 
000500* COMPILADO..:                                                            
000600* SEGURANCA..: USO INTERNO                                                
000700* NOME.......: REL0001A                                                   
000800* OBJETIVO...: RELATORIO (SOMENTE LEITURA) DE ATIVIDADES DE               
000900*              SORTEIO - LISTA AS ATIVIDADES ATIVAS DENTRO DA             
001000*              JANELA DE VIGENCIA COM SEUS PREMIOS, E TAMBEM              
001100*              DETALHA SOB DEMANDA UMA ATIVIDADE ESPECIFICA LIDA          
001200*              DE UM ARQUIVO DE PEDIDOS - NAO ALTERA NENHUM               
001300*              ARQUIVO MESTRE                                             
001400*----------------------------------------------------------------*        
001500* HISTORICO DE ALTERACOES                                                 
001600*----------------------------------------------------------------*        
001700* 30/08/1991 COBOL DICAS ####037 PROGRAMA ORIGINAL - RELATORIO            
001800*            DE CADASTRO DE USUARIO (NOME/IDADE/ENDERECO)                 
001900* 14/01/2010 MTS  ####199 REAPROVEITADO COMO RELATORIO DE                 
002000*            ATIVIDADES DE SORTEIO. REMOVIDA TODA A LOGICA DE             
002100*            CADASTRO DE USUARIO; MANTIDA A PAGINACAO E O                 
002200*            CABECALHO PADRAO DE RELATORIO DA CASA                        
002300* 03/02/2011 MTS  ####206 INCLUSAO DA LISTAGEM DE ATIVIDADES              
002400*            ATIVAS DENTRO DA JANELA DE VIGENCIA (INICIO/FIM),            
002500*            COM JUNCAO DOS PREMIOS DE CADA ATIVIDADE                     
002600* 99/99/1999 COBOL DICAS ####Y2K CAMPO DE ANO DO CABECALHO JA             
002700*            TRAFEGAVA COM 4 DIGITOS, NENHUM AJUSTE NECESSARIO            
002800* 17/09/2012 CB   ####228 INCLUSAO DO DETALHAMENTO SOB DEMANDA            
002900*            DE UMA UNICA ATIVIDADE, A PARTIR DE ARQUIVO DE               
003000*            PEDIDOS (DETREQ) - ANTES SO EXISTIA A LISTAGEM GERAL         
003100* 11/06/2018 RSF  ####279 RENOMEADO O ARQUIVO DE SAIDA PARA               
003200*            RELLOT (ANTES REL0001A.TXT) PARA PADRONIZAR COM OS           
003300*            DEMAIS ARQUIVOS DO SUBSISTEMA DE LOTERIAS                    
003400*================================================================*        
003500        IDENTIFICATION DIVISION.                                          
003600        PROGRAM-ID. REL0001A.                                             
003700        AUTHOR.        COBOL DICAS.                                       
003800        INSTALLATION.  CPD LOTERIAS.                                      
003900        DATE-WRITTEN.  30/08/1991.                                        
004000        DATE-COMPILED.                                                    
004100        SECURITY.      USO INTERNO.                                       
004200*================================================================*        
004300        ENVIRONMENT DIVISION.                                             
004400        CONFIGURATION SECTION.                                            
004500        SPECIAL-NAMES.                                                    
004600            C01 IS TOP-OF-FORM                                            
004700            CLASS DIGITO IS '0' THRU '9'.                                 
004800                                                                          
004900        INPUT-OUTPUT SECTION.                                             
005000        FILE-CONTROL.                                                     
005100            SELECT ATIV-MSTR ASSIGN TO 'ATIVMSTR.dat'                     
005200                ORGANIZATION IS LINE SEQUENTIAL.                          
005300            SELECT PREM-MSTR ASSIGN TO 'PREMMSTR.dat'                     
005400                ORGANIZATION IS LINE SEQUENTIAL.                          
005500            SELECT DET-REQ   ASSIGN TO 'DETREQ.dat'                       
005600                ORGANIZATION IS LINE SEQUENTIAL.                          
005700            SELECT REL0001A-OUT ASSIGN TO 'RELLOT.dat'                    
005800                ORGANIZATION IS LINE SEQUENTIAL.                          
005900                                                                          
006000        DATA DIVISION.                                                    
006100        FILE SECTION.                                                     
006200        FD  ATIV-MSTR.                                                    
006300        01  FD-ATIV-LINHA.                                                
006400          05  FDA-ACTIVITY-ID              PIC 9(09) VALUE ZEROS.         
006500          05  FDA-ACTIVITY-NOME           PIC X(100) VALUE SPACES.        
006600          05  FDA-ACTIVITY-DESC           PIC X(500) VALUE SPACES.        
006700          05  FDA-DT-INICIO-D              PIC 9(08) VALUE ZEROS.         
006800          05  FDA-DT-INICIO-H              PIC 9(06) VALUE ZEROS.         
006900          05  FDA-DT-FIM-D                 PIC 9(08) VALUE ZEROS.         
007000          05  FDA-DT-FIM-H                 PIC 9(06) VALUE ZEROS.         
007100          05  FDA-TIPO-LIMITE              PIC X(07) VALUE SPACES.        
007200          05  FDA-MAX-SORTEIOS             PIC 9(05) VALUE ZEROS.         
007300          05  FDA-STATUS                   PIC X(08) VALUE SPACES.        
007400          05  FILLER                       PIC X(20) VALUE SPACES.        
007500                                                                          
007600        FD  PREM-MSTR.                                                    
007700        01  FD-PREM-LINHA.                                                
007800          05  FDP-PRIZE-ID                 PIC 9(09) VALUE ZEROS.         
007900          05  FDP-ACTIVITY-ID              PIC 9(09) VALUE ZEROS.         
008000          05  FDP-PRIZE-NOME              PIC X(100) VALUE SPACES.        
008100          05  FDP-PRIZE-DESC              PIC X(500) VALUE SPACES.        
008200          05  FDP-QTDE-TOTAL               PIC 9(09) VALUE ZEROS.         
008300          05  FDP-QTDE-RESTANTE            PIC 9(09) VALUE ZEROS.         
008400          05  FDP-PROBABIL-STR                                            
008500              PIC 9(01)V9(06) VALUE ZERO.                                 
008600          05  FDP-TIPO-PREMIO              PIC X(08) VALUE SPACES.        
008700          05  FDP-URL-IMAGEM              PIC X(255) VALUE SPACES.        
008800          05  FILLER                       PIC X(10) VALUE SPACES.        
008900                                                                          
009000        FD  DET-REQ.                                                      
009100        01  FD-DETREQ-LINHA.                                              
009200          05  FDD-ACTIV-ID                 PIC 9(09) VALUE ZEROS.         
009300          05  FILLER                       PIC X(71) VALUE SPACES.        
009400                                                                          
009500        FD  REL0001A-OUT.                                                 
009600        01  WRK-REL0001A-REGISTRO.                                        
009700         05 WRK-REL0001A-STRING            PIC X(80).                     
009800                                                                          
009900        WORKING-STORAGE SECTION.                                          
010000       *> ---------------- Data/hora corrente do job ------------         
010100        01  WS-DATE                     PIC 9(8) VALUE ZEROS.             
010200        01  WS-TIME                     PIC 9(6) VALUE ZEROS.             
010300        01  WRK-DATA-HORA-ATUAL         PIC 9(14) VALUE ZEROS.            
010400                                                                          
010500       *> ---------------- Fim de arquivo / laco de carga --------        
010600        01  FIM-ARQ-ATIV                PIC X(01) VALUE 'N'.              
010700        01  FIM-ARQ-PREM                PIC X(01) VALUE 'N'.              
010800        01  FIM-PEDIDOS                 PIC X(01) VALUE 'N'.              
010900                                                                          
011000       *> ---------------- Indices e contadores COMP -------------        
011100        01  WRK-IDX-ATIV                PIC 9(03) COMP VALUE ZERO.        
011200        01  WRK-IDX-ATIV-ACHADO         PIC 9(03) COMP VALUE ZERO.        
011300        01  WRK-IDX-PREM                PIC 9(03) COMP VALUE ZERO.        
011400        01  WRK-IND-LINHA               PIC 9(02) COMP VALUE ZERO.        
011500        01  WRK-IND-PAGINACAO           PIC 9(02) COMP VALUE 1.           
011600                                                                          
011700       *> ---------------- Flags de busca / situacao pedido ------        
011800        01  WRK-ACHOU-ATIVIDADE         PIC X(01) VALUE 'N'.              
011900            88 WRK-ATIV-ACHADA          VALUE 'S'.                        
012000                                                                          
012100       *> ---------------- Mascaras data/hora do cabecalho -------        
012200        01  WRK-MASC-DATA.                                                
012300          05 WRK-MASC-DATA-DIA          PIC 9(002) VALUE ZEROS.           
012400          05 FILLER                     PIC X(001) VALUE '/'.             
012500          05 WRK-MASC-DATA-MES          PIC 9(002) VALUE ZEROS.           
012600          05 FILLER                     PIC X(001) VALUE '/'.             
012700          05 WRK-MASC-DATA-ANO          PIC 9(004) VALUE ZEROS.           
012800        01  WRK-MASC-DATA-R REDEFINES WRK-MASC-DATA                       
012900                                        PIC 9(010).                       
013000                                                                          
013100        01  WRK-MASC-TIME.                                                
013200          05 WRK-MASC-HORA              PIC 9(002) VALUE ZEROS.           
013300          05 FILLER                     PIC X(001) VALUE ':'.             
013400          05 WRK-MASC-MIN               PIC 9(002) VALUE ZEROS.           
013500        01  WRK-MASC-TIME-R REDEFINES WRK-MASC-TIME                       
013600                                        PIC 9(005).                       
013700                                                                          
013800       *> ---------------- Linhas do relatorio (estilo da casa) --        
013900        01  WRK-REL0001A-LINHA.                                           
014000         03 FILLER                      PIC X(80) VALUE ALL '-'.          
014100        01  WRK-REL0001A-LINHA-BRANCO   PIC X(80) VALUE SPACES.           
014200                                                                          
014300        01  WRK-REL0001A-CAB1.                                            
014400         03 FILLER                      PIC X(20) VALUE                   
014500             '** REL0001A ** CPD L'.                                      
014600         03 FILLER                      PIC X(20) VALUE                   
014700             'OTERIAS - ATIVIDADES'.                                      
014800         03 FILLER                      PIC X(20) VALUE                   
014900             ' DE SORTEIO         '.                                      
015000         03 WRK-REL0001A-CAB1-DATA      PIC X(10) VALUE SPACES.           
015100         03 FILLER                      PIC X(10) VALUE SPACES.           
015200                                                                          
015300        01  WRK-REL0001A-CAB2.                                            
015400         03 FILLER                      PIC X(08) VALUE '** PAG:'.        
015500         03 WRK-REL0001A-PAG            PIC 9(02) VALUE ZEROS.            
015600         03 FILLER                      PIC X(20) VALUE                   
015700             '   RELATORIO DE ATI'.                                       
015800         03 FILLER                      PIC X(20) VALUE                   
015900             'VIDADES E PREMIOS   '.                                      
016000         03 FILLER                      PIC X(15) VALUE SPACES.           
016100         03 WRK-REL0001A-HORA           PIC X(05) VALUE SPACES.           
016200         03 FILLER                      PIC X(10) VALUE SPACES.           
016300                                                                          
016400        01  WRK-REL0001A-SUBT1.                                           
016500         03 FILLER                      PIC X(29) VALUE                   
016600             '-- LISTAGEM DE ATIVIDADES ATI'.                             
016700         03 FILLER                      PIC X(04) VALUE 'VAS '.           
016800         03 FILLER                      PIC X(47) VALUE SPACES.           
016900                                                                          
017000        01  WRK-REL0001A-SUBT2.                                           
017100         03 FILLER                      PIC X(24) VALUE                   
017200             '-- DETALHAMENTO SOB DEM'.                                   
017300         03 FILLER                      PIC X(04) VALUE 'ANDA'.           
017400         03 FILLER                      PIC X(52) VALUE SPACES.           
017500                                                                          
017600        01  WRK-REL0001A-DET1.                                            
017700         03 FILLER                      PIC X(12) VALUE                   
017800             'ATIVIDADE.: '.                                              
017900         03 WRK-REL0001A-D1-ID          PIC Z(8)9.                        
018000         03 FILLER                      PIC X(03) VALUE ' - '.            
018100         03 WRK-REL0001A-D1-NOME        PIC X(40) VALUE SPACES.           
018200         03 FILLER                      PIC X(16) VALUE SPACES.           
018300                                                                          
018400        01  WRK-REL0001A-DET2.                                            
018500         03 FILLER                      PIC X(12) VALUE                   
018600             'VIGENCIA..: '.                                              
018700         03 WRK-REL0001A-D2-INI         PIC X(16) VALUE SPACES.           
018800         03 FILLER                      PIC X(04) VALUE ' AS '.           
018900         03 WRK-REL0001A-D2-FIM         PIC X(16) VALUE SPACES.           
019000         03 FILLER                      PIC X(11) VALUE                   
019100             '  LIMITE.: '.                                               
019200         03 WRK-REL0001A-D2-LIM         PIC ZZZZ9.                        
019300         03 FILLER                      PIC X(16) VALUE SPACES.           
019400                                                                          
019500        01  WRK-REL0001A-DET3.                                            
019600         03 FILLER                      PIC X(06) VALUE '   * '.          
019700         03 WRK-REL0001A-D3-PID         PIC Z(8)9.                        
019800         03 FILLER                      PIC X(02) VALUE '- '.             
019900         03 WRK-REL0001A-D3-NOME        PIC X(25) VALUE SPACES.           
020000         03 FILLER                      PIC X(01) VALUE SPACE.            
020100         03 WRK-REL0001A-D3-TIPO        PIC X(08) VALUE SPACES.           
020200         03 FILLER                      PIC X(01) VALUE SPACE.            
020300         03 WRK-REL0001A-D3-REST        PIC ZZZZZZZZ9.                    
020400         03 FILLER                      PIC X(01) VALUE '/'.              
020500         03 WRK-REL0001A-D3-TOT         PIC ZZZZZZZZ9.                    
020600         03 FILLER                      PIC X(01) VALUE SPACES.           
020700         03 WRK-REL0001A-D3-PROB        PIC Z.999999.                     
020800                                                                          
020900        01  WRK-REL0001A-MSG.                                             
021000         03 FILLER                      PIC X(12) VALUE                   
021100             'ATIVIDADE.: '.                                              
021200         03 WRK-REL0001A-M-ID           PIC Z(8)9.                        
021300         03 FILLER                      PIC X(20) VALUE                   
021400             ' NAO ENCONTRADA     '.                                      
021500         03 FILLER                      PIC X(39) VALUE SPACES.           
021600                                                                          
021700       *    DEFINICAO DE DATA E HORA DO SISTEMA.                          
021800             COPY COD001A.                                                
021900                                                                          
022000       *     TABELA DE ATIVIDADES EM MEMORIA                              
022100             COPY COPY002A.                                               
022200                                                                          
022300       *     TABELA DE PREMIOS EM MEMORIA                                 
022400             COPY COPY003A.                                               
022500                                                                          
022600*================================================================*        
022700        PROCEDURE                       DIVISION.                         
022800*================================================================*        
022900                                                                          
023000*----------------------------------------------------------------*        
023100*    PROCESSAMENTO PRINCIPAL                                              
023200*----------------------------------------------------------------*        
023300*> cobol-lint CL002 0000-processar                                        
023400        0000-PROCESSAR                  SECTION.                          
023500*----------------------------------------------------------------*        
023600                                                                          
023700            PERFORM 0001-OBTER-DATA                                       
023800            PERFORM 0002-OBTER-HORA                                       
023900            PERFORM 0011-CARREGAR-ATIVIDADES                              
024000            PERFORM 0012-CARREGAR-PREMIOS                                 
024100                                                                          
024200            OPEN INPUT  DET-REQ                                           
024300            OPEN OUTPUT REL0001A-OUT                                      
024400                                                                          
024500            PERFORM 0004-GERAR-CABECALHO                                  
024600                                                                          
024700            PERFORM 0006-IMPRIMIR-LINHA                                   
024800                (WRK-REL0001A-SUBT1)                                      
024900            PERFORM 0010-LISTAR-ATIVAS                                    
025000                VARYING WRK-IDX-ATIV FROM 1 BY 1                          
025100                UNTIL WRK-IDX-ATIV      GREATER COPY002A-QUANT-REG        
025200                                                                          
025300            PERFORM 0006-IMPRIMIR-LINHA                                   
025400                (WRK-REL0001A-LINHA-BRANCO)                               
025500            PERFORM 0006-IMPRIMIR-LINHA                                   
025600                (WRK-REL0001A-SUBT2)                                      
025700            PERFORM 0500-LER-PEDIDO                                       
025800            PERFORM 0020-DETALHAR-ATIVIDADE                               
025900                UNTIL FIM-PEDIDOS       EQUAL 'S'                         
026000                                                                          
026100            PERFORM 0006-IMPRIMIR-LINHA                                   
026200                (WRK-REL0001A-LINHA)                                      
026300                                                                          
026400            CLOSE DET-REQ                                                 
026500            CLOSE REL0001A-OUT                                            
026600                                                                          
026700            PERFORM 9999-FINALIZAR                                        
026800            .                                                             
026900*----------------------------------------------------------------*        
027000*> cobol-lint CL002 0000-end                                              
027100        0000-END.                       EXIT.                             
027200*----------------------------------------------------------------*        
027300                                                                          
027400*----------------------------------------------------------------*        
027500*    OBTER DATA SISTEMA                                                   
027600*----------------------------------------------------------------*        
027700        0001-OBTER-DATA                 SECTION.                          
027800*----------------------------------------------------------------*        
027900                                                                          
028000            CALL 'PROGDATA' USING COD001A-REGISTRO                        
028100                                                                          
028200            MOVE COD001A-DATA-ANO       TO WS-DATE(1:4)                   
028300            MOVE COD001A-DATA-MES       TO WS-DATE(5:2)                   
028400            MOVE COD001A-DATA-DIA       TO WS-DATE(7:2)                   
028500            .                                                             
028600*----------------------------------------------------------------*        
028700*> cobol-lint CL002 0001-end                                              
028800        0001-END.                       EXIT.                             
028900*----------------------------------------------------------------*        
029000                                                                          
029100*----------------------------------------------------------------*        
029200*    OBTER HORA SISTEMA                                                   
029300*----------------------------------------------------------------*        
029400        0002-OBTER-HORA                 SECTION.                          
029500*----------------------------------------------------------------*        
029600                                                                          
029700            CALL 'PROGTIME' USING COD001A-REGISTRO                        
029800                                                                          
029900            MOVE COD001A-HORA           TO WS-TIME(1:2)                   
030000            MOVE COD001A-MINUTO         TO WS-TIME(3:2)                   
030100            MOVE COD001A-SEGUNDO        TO WS-TIME(5:2)                   
030200                                                                          
030300            MOVE WS-DATE               TO WRK-DATA-HORA-ATUAL(1:8)        
030400            MOVE WS-TIME               TO WRK-DATA-HORA-ATUAL(9:6)        
030500            .                                                             
030600*----------------------------------------------------------------*        
030700*> cobol-lint CL002 0002-end                                              
030800        0002-END.                       EXIT.                             
030900*----------------------------------------------------------------*        
031000                                                                          
031100*----------------------------------------------------------------*        
031200*    LEITURA DE ARQUIVO DE ATIVIDADES                                     
031300*----------------------------------------------------------------*        
031400        0011-LER-ATIVIDADE              SECTION.                          
031500*----------------------------------------------------------------*        
031600                                                                          
031700            READ ATIV-MSTR INTO FD-ATIV-LINHA                             
031800                AT END MOVE 'S'         TO FIM-ARQ-ATIV                   
031900            END-READ                                                      
032000                                                                          
032100            IF FIM-ARQ-ATIV             EQUAL 'N'                         
032200               ADD 1                    TO WRK-IDX-ATIV                   
032300               MOVE FDA-ACTIVITY-ID     TO                                
032400                           COPY002A-ACTIVITY-ID(WRK-IDX-ATIV)             
032500               MOVE FDA-ACTIVITY-NOME   TO                                
032600                           COPY002A-ACTIVITY-NOME(WRK-IDX-ATIV)           
032700               MOVE FDA-ACTIVITY-DESC   TO                                
032800                           COPY002A-ACTIVITY-DESC(WRK-IDX-ATIV)           
032900               MOVE FDA-DT-INICIO-D     TO                                
033000                           COPY002A-DT-INICIO-D(WRK-IDX-ATIV)             
033100               MOVE FDA-DT-INICIO-H     TO                                
033200                           COPY002A-DT-INICIO-H(WRK-IDX-ATIV)             
033300               MOVE FDA-DT-FIM-D        TO                                
033400                           COPY002A-DT-FIM-D(WRK-IDX-ATIV)                
033500               MOVE FDA-DT-FIM-H        TO                                
033600                           COPY002A-DT-FIM-H(WRK-IDX-ATIV)                
033700               MOVE FDA-TIPO-LIMITE     TO                                
033800                           COPY002A-TIPO-LIMITE(WRK-IDX-ATIV)             
033900               MOVE FDA-MAX-SORTEIOS    TO                                
034000                           COPY002A-MAX-SORTEIOS(WRK-IDX-ATIV)            
034100               MOVE FDA-STATUS          TO                                
034200                           COPY002A-STATUS(WRK-IDX-ATIV)                  
034300            END-IF                                                        
034400            .                                                             
034500*----------------------------------------------------------------*        
034600*> cobol-lint CL002 0011-end                                              
034700        0011-END.                       EXIT.                             
034800*----------------------------------------------------------------*        
034900                                                                          
035000*----------------------------------------------------------------*        
035100*    CARREGAR TABELA DE ATIVIDADES EM MEMORIA (ATIVMSTR)                  
035200*----------------------------------------------------------------*        
035300        0011-CARREGAR-ATIVIDADES        SECTION.                          
035400*----------------------------------------------------------------*        
035500                                                                          
035600            OPEN INPUT ATIV-MSTR                                          
035700            MOVE ZERO                   TO WRK-IDX-ATIV                   
035800            PERFORM 0011-LER-ATIVIDADE                                    
035900                UNTIL FIM-ARQ-ATIV      EQUAL 'S'                         
036000            MOVE WRK-IDX-ATIV           TO COPY002A-QUANT-REG             
036100            CLOSE ATIV-MSTR                                               
036200            .                                                             
036300*----------------------------------------------------------------*        
036400*> cobol-lint CL002 0011cg-end                                            
036500        0011CG-END.                     EXIT.                             
036600*----------------------------------------------------------------*        
036700                                                                          
036800*----------------------------------------------------------------*        
036900*    LEITURA DE ARQUIVO DE PREMIOS                                        
037000*----------------------------------------------------------------*        
037100        0021-LER-PREMIO                 SECTION.                          
037200*----------------------------------------------------------------*        
037300                                                                          
037400            READ PREM-MSTR INTO FD-PREM-LINHA                             
037500                AT END MOVE 'S'         TO FIM-ARQ-PREM                   
037600            END-READ                                                      
037700                                                                          
037800            IF FIM-ARQ-PREM             EQUAL 'N'                         
037900               ADD 1                    TO WRK-IDX-PREM                   
038000               MOVE FDP-PRIZE-ID        TO                                
038100                           COPY003A-PRIZE-ID(WRK-IDX-PREM)                
038200               MOVE FDP-ACTIVITY-ID     TO                                
038300                           COPY003A-ACTIVITY-ID(WRK-IDX-PREM)             
038400               MOVE FDP-PRIZE-NOME      TO                                
038500                           COPY003A-PRIZE-NOME(WRK-IDX-PREM)              
038600               MOVE FDP-PRIZE-DESC      TO                                
038700                           COPY003A-PRIZE-DESC(WRK-IDX-PREM)              
038800               MOVE FDP-QTDE-TOTAL      TO                                
038900                           COPY003A-QTDE-TOTAL(WRK-IDX-PREM)              
039000               MOVE FDP-QTDE-RESTANTE   TO                                
039100                           COPY003A-QTDE-RESTANTE(WRK-IDX-PREM)           
039200               MOVE FDP-PROBABIL-STR    TO                                
039300                           COPY003A-PROBABIL(WRK-IDX-PREM)                
039400               MOVE FDP-TIPO-PREMIO     TO                                
039500                           COPY003A-TIPO-PREMIO(WRK-IDX-PREM)             
039600               MOVE FDP-URL-IMAGEM      TO                                
039700                           COPY003A-URL-IMAGEM(WRK-IDX-PREM)              
039800            END-IF                                                        
039900            .                                                             
040000*----------------------------------------------------------------*        
040100*> cobol-lint CL002 0021-end                                              
040200        0021-END.                       EXIT.                             
040300*----------------------------------------------------------------*        
040400                                                                          
040500*----------------------------------------------------------------*        
040600*    CARREGAR TABELA DE PREMIOS EM MEMORIA (PREMMSTR)                     
040700*----------------------------------------------------------------*        
040800        0012-CARREGAR-PREMIOS           SECTION.                          
040900*----------------------------------------------------------------*        
041000                                                                          
041100            OPEN INPUT PREM-MSTR                                          
041200            MOVE ZERO                   TO WRK-IDX-PREM                   
041300            PERFORM 0021-LER-PREMIO                                       
041400                UNTIL FIM-ARQ-PREM      EQUAL 'S'                         
041500            MOVE WRK-IDX-PREM           TO COPY003A-QUANT-REG             
041600            CLOSE PREM-MSTR                                               
041700            .                                                             
041800*----------------------------------------------------------------*        
041900*> cobol-lint CL002 0012-end                                              
042000        0012-END.                       EXIT.                             
042100*----------------------------------------------------------------*        
042200                                                                          
042300*----------------------------------------------------------------*        
042400*    GERAR CABECALHO DE PAGINA DO RELATORIO                               
042500*----------------------------------------------------------------*        
042600        0004-GERAR-CABECALHO            SECTION.                          
042700*----------------------------------------------------------------*        
042800                                                                          
042900            MOVE WS-DATE(7:2)           TO WRK-MASC-DATA-DIA              
043000            MOVE WS-DATE(5:2)           TO WRK-MASC-DATA-MES              
043100            MOVE WS-DATE(1:4)           TO WRK-MASC-DATA-ANO              
043200            MOVE WS-TIME(1:2)           TO WRK-MASC-HORA                  
043300            MOVE WS-TIME(3:2)           TO WRK-MASC-MIN                   
043400                                                                          
043500            MOVE WRK-REL0001A-LINHA     TO WRK-REL0001A-STRING            
043600            WRITE WRK-REL0001A-REGISTRO                                   
043700            MOVE WRK-IND-PAGINACAO      TO WRK-REL0001A-PAG               
043800            MOVE WRK-MASC-DATA          TO WRK-REL0001A-CAB1-DATA         
043900            MOVE WRK-REL0001A-CAB1      TO WRK-REL0001A-STRING            
044000            WRITE WRK-REL0001A-REGISTRO                                   
044100                                                                          
044200            MOVE WRK-MASC-TIME          TO WRK-REL0001A-HORA              
044300            MOVE WRK-REL0001A-CAB2      TO WRK-REL0001A-STRING            
044400            WRITE WRK-REL0001A-REGISTRO                                   
044500            MOVE WRK-REL0001A-LINHA     TO WRK-REL0001A-STRING            
044600            WRITE WRK-REL0001A-REGISTRO                                   
044700                                                                          
044800            MOVE ZEROS                  TO WRK-IND-LINHA                  
044900            ADD 04                      TO WRK-IND-LINHA                  
045000            .                                                             
045100*----------------------------------------------------------------*        
045200*> cobol-lint CL002 0004-end                                              
045300        0004-END.                       EXIT.                             
045400*----------------------------------------------------------------*        
045500                                                                          
045600*----------------------------------------------------------------*        
045700*    QUEBRA DE PAGINA (SE NECESSARIO) E IMPRESSAO DE UMA LINHA            
045800*----------------------------------------------------------------*        
045900        0006-IMPRIMIR-LINHA             SECTION.                          
046000*----------------------------------------------------------------*        
046100                                                                          
046200            IF WRK-IND-LINHA            GREATER 55                        
046300               ADD 1                    TO WRK-IND-PAGINACAO              
046400               PERFORM 0004-GERAR-CABECALHO                               
046500            END-IF                                                        
046600                                                                          
046700            MOVE WRK-REL0001A-STRING    TO WRK-REL0001A-STRING            
046800            WRITE WRK-REL0001A-REGISTRO                                   
046900            ADD 1                       TO WRK-IND-LINHA                  
047000            .                                                             
047100*----------------------------------------------------------------*        
047200*> cobol-lint CL002 0006-end                                              
047300        0006-END.                       EXIT.                             
047400*----------------------------------------------------------------*        
047500                                                                          
047600*----------------------------------------------------------------*        
047700*    LISTAR ATIVIDADES ATIVAS DENTRO DA JANELA DE VIGENCIA                
047800*    (STATUS = ACTIVE E DATA/HORA ATUAL ENTRE INICIO E FIM,               
047900*    AMBOS INCLUSIVOS) - JUNTA OS PREMIOS DE CADA UMA                     
048000*----------------------------------------------------------------*        
048100*> cobol-lint CL002 0010-listar-ativas                                    
048200        0010-LISTAR-ATIVAS              SECTION.                          
048300*----------------------------------------------------------------*        
048400                                                                          
048500            IF COPY002A-ST-ATIVA(WRK-IDX-ATIV)                            
048600            AND WRK-DATA-HORA-ATUAL     NOT LESS                          
048700                     COPY002A-DT-INICIO-R(WRK-IDX-ATIV)                   
048800            AND WRK-DATA-HORA-ATUAL     NOT GREATER                       
048900                     COPY002A-DT-FIM-R(WRK-IDX-ATIV)                      
049000               PERFORM 0030-IMPRIMIR-ATIVIDADE                            
049100            END-IF                                                        
049200            .                                                             
049300*----------------------------------------------------------------*        
049400*> cobol-lint CL002 0010-end                                              
049500        0010-END.                       EXIT.                             
049600*----------------------------------------------------------------*        
049700                                                                          
049800*----------------------------------------------------------------*        
049900*    LER PROXIMO PEDIDO DE DETALHAMENTO (DETREQ)                          
050000*----------------------------------------------------------------*        
050100        0500-LER-PEDIDO                 SECTION.                          
050200*----------------------------------------------------------------*        
050300                                                                          
050400            READ DET-REQ INTO FD-DETREQ-LINHA                             
050500                AT END MOVE 'S'         TO FIM-PEDIDOS                    
050600            END-READ                                                      
050700            .                                                             
050800*----------------------------------------------------------------*        
050900*> cobol-lint CL002 0500-end                                              
051000        0500-END.                       EXIT.                             
051100*----------------------------------------------------------------*        
051200                                                                          
051300*----------------------------------------------------------------*        
051400*    DETALHAR UMA UNICA ATIVIDADE, LIDA DO ARQUIVO DE PEDIDOS -           
051500*    IMPRIME A ATIVIDADE E SEUS PREMIOS, OU UMA MENSAGEM DE NAO           
051600*    ENCONTRADA SE O CODIGO NAO EXISTIR NA TABELA                         
051700*----------------------------------------------------------------*        
051800*> cobol-lint CL002 0020-detalhar-atividade                               
051900        0020-DETALHAR-ATIVIDADE         SECTION.                          
052000*----------------------------------------------------------------*        
052100                                                                          
052200            MOVE 'N'                    TO WRK-ACHOU-ATIVIDADE            
052300            MOVE ZERO                   TO WRK-IDX-ATIV-ACHADO            
052400                                                                          
052500            PERFORM 0022-TESTAR-ATIVIDADE                                 
052600                VARYING WRK-IDX-ATIV FROM 1 BY 1                          
052700                UNTIL WRK-IDX-ATIV      GREATER COPY002A-QUANT-REG        
052800                   OR WRK-ATIV-ACHADA                                     
052900                                                                          
053000            IF WRK-ATIV-ACHADA                                            
053100               MOVE WRK-IDX-ATIV-ACHADO TO WRK-IDX-ATIV                   
053200               PERFORM 0030-IMPRIMIR-ATIVIDADE                            
053300            ELSE                                                          
053400               MOVE FDD-ACTIV-ID        TO WRK-REL0001A-M-ID              
053500               MOVE WRK-REL0001A-MSG    TO WRK-REL0001A-STRING            
053600               PERFORM 0006-IMPRIMIR-LINHA                                
053700                   (WRK-REL0001A-STRING)                                  
053800            END-IF                                                        
053900                                                                          
054000            PERFORM 0500-LER-PEDIDO                                       
054100            .                                                             
054200*----------------------------------------------------------------*        
054300*> cobol-lint CL002 0020-end                                              
054400        0020-END.                       EXIT.                             
054500*----------------------------------------------------------------*        
054600                                                                          
054700*----------------------------------------------------------------*        
054800*    TESTAR SE O INDICE CORRENTE E' A ATIVIDADE PEDIDA                    
054900*----------------------------------------------------------------*        
055000        0022-TESTAR-ATIVIDADE           SECTION.                          
055100*----------------------------------------------------------------*        
055200                                                                          
055300            IF FDD-ACTIV-ID EQUAL                                         
055400                           COPY002A-ACTIVITY-ID(WRK-IDX-ATIV)             
055500               MOVE 'S'                 TO WRK-ACHOU-ATIVIDADE            
055600               MOVE WRK-IDX-ATIV        TO WRK-IDX-ATIV-ACHADO            
055700            END-IF                                                        
055800            .                                                             
055900*----------------------------------------------------------------*        
056000*> cobol-lint CL002 0022-end                                              
056100        0022-END.                       EXIT.                             
056200*----------------------------------------------------------------*        
056300                                                                          
056400*----------------------------------------------------------------*        
056500*    IMPRIMIR A LINHA DE ATIVIDADE E A JUNCAO COM SEUS PREMIOS            
056600*    (PROJECAO COMPARTILHADA PELA LISTAGEM E PELO DETALHAMENTO)           
056700*----------------------------------------------------------------*        
056800        0030-IMPRIMIR-ATIVIDADE         SECTION.                          
056900*----------------------------------------------------------------*        
057000                                                                          
057100            MOVE COPY002A-ACTIVITY-ID(WRK-IDX-ATIV)                       
057200                                        TO WRK-REL0001A-D1-ID             
057300            MOVE COPY002A-ACTIVITY-NOME(WRK-IDX-ATIV)                     
057400                                        TO WRK-REL0001A-D1-NOME           
057500            MOVE WRK-REL0001A-DET1      TO WRK-REL0001A-STRING            
057600            PERFORM 0006-IMPRIMIR-LINHA                                   
057700                (WRK-REL0001A-STRING)                                     
057800                                                                          
057900            STRING COPY002A-DT-INICIO-D(WRK-IDX-ATIV) '-'                 
058000                   COPY002A-DT-INICIO-H(WRK-IDX-ATIV)                     
058100                   DELIMITED BY SIZE INTO WRK-REL0001A-D2-INI             
058200            STRING COPY002A-DT-FIM-D(WRK-IDX-ATIV) '-'                    
058300                   COPY002A-DT-FIM-H(WRK-IDX-ATIV)                        
058400                   DELIMITED BY SIZE INTO WRK-REL0001A-D2-FIM             
058500            MOVE COPY002A-MAX-SORTEIOS(WRK-IDX-ATIV)                      
058600                                        TO WRK-REL0001A-D2-LIM            
058700            MOVE WRK-REL0001A-DET2      TO WRK-REL0001A-STRING            
058800            PERFORM 0006-IMPRIMIR-LINHA                                   
058900                (WRK-REL0001A-STRING)                                     
059000                                                                          
059100            MOVE ZERO                   TO WRK-IDX-PREM                   
059200            PERFORM 0031-IMPRIMIR-PREMIO                                  
059300                VARYING WRK-IDX-PREM FROM 1 BY 1                          
059400                UNTIL WRK-IDX-PREM      GREATER COPY003A-QUANT-REG        
059500            .                                                             
059600*----------------------------------------------------------------*        
059700*> cobol-lint CL002 0030-end                                              
059800        0030-END.                       EXIT.                             
059900*----------------------------------------------------------------*        
060000                                                                          
060100*----------------------------------------------------------------*        
060200*    IMPRIMIR UM PREMIO SE PERTENCER A ATIVIDADE CORRENTE                 
060300*----------------------------------------------------------------*        
060400        0031-IMPRIMIR-PREMIO            SECTION.                          
060500*----------------------------------------------------------------*        
060600                                                                          
060700            IF COPY003A-ACTIVITY-ID(WRK-IDX-PREM) EQUAL                   
060800                           COPY002A-ACTIVITY-ID(WRK-IDX-ATIV)             
060900               MOVE COPY003A-PRIZE-ID(WRK-IDX-PREM)                       
061000                                        TO WRK-REL0001A-D3-PID            
061100               MOVE COPY003A-PRIZE-NOME(WRK-IDX-PREM)                     
061200                                        TO WRK-REL0001A-D3-NOME           
061300               MOVE COPY003A-TIPO-PREMIO(WRK-IDX-PREM)                    
061400                                        TO WRK-REL0001A-D3-TIPO           
061500               MOVE COPY003A-QTDE-RESTANTE(WRK-IDX-PREM)                  
061600                                        TO WRK-REL0001A-D3-REST           
061700               MOVE COPY003A-QTDE-TOTAL(WRK-IDX-PREM)                     
061800                                        TO WRK-REL0001A-D3-TOT            
061900               MOVE COPY003A-PROBABIL(WRK-IDX-PREM)                       
062000                                        TO WRK-REL0001A-D3-PROB           
062100               MOVE WRK-REL0001A-DET3   TO WRK-REL0001A-STRING            
062200               PERFORM 0006-IMPRIMIR-LINHA                                
062300                   (WRK-REL0001A-STRING)                                  
062400            END-IF                                                        
062500            .                                                             
062600*----------------------------------------------------------------*        
062700*> cobol-lint CL002 0031-end                                              
062800        0031-END.                       EXIT.                             
062900*----------------------------------------------------------------*        
063000                                                                          
063100*----------------------------------------------------------------*        
063200*    FINALIZAR PROGRAMA                                                   
063300*----------------------------------------------------------------*        
063400        9999-FINALIZAR                  SECTION.                          
063500*----------------------------------------------------------------*        
063600                                                                          
063700            DISPLAY 'RELATORIO GERADO COM SUCESSO!'                       
063800            GOBACK                                                        
063900            .                                                             
064000*----------------------------------------------------------------*        
064100*> cobol-lint CL002 9999-end                                              
064200        9999-END.                       EXIT.                             
064300*----------------------------------------------------------------*        
