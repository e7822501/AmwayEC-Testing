000100*================================================================*        
000200* BOOK.......: COPY004A                                                   
000300* DESCRICAO..: BOOK DE INTERFACE DA ESTATISTICA DE SORTEIO DO             
000400*              USUARIO (UMA LINHA POR USUARIO + ATIVIDADE)                
000500* PROGRAMADOR: JR - CPD LOTERIAS                                          
000600* DATA.......: 22/06/2004                                                 
000700* TAMANHO....: 00060                                                      
000800*----------------------------------------------------------------*        
000900* COPY004A-STATS-ID    = IDENTIFICADOR DO REGISTRO DE ESTATISTICA         
001000* COPY004A-USER-ID     = USUARIO                                          
001100* COPY004A-ACTIVITY-ID = ATIVIDADE                                        
001200* COPY004A-QT-SORTEIOS = TOTAL DE SORTEIOS JA REALIZADOS                  
001300* COPY004A-QT-PREMIADO = TOTAL DE SORTEIOS PREMIADOS                      
001400* COPY004A-ULT-SORTEIO = DATA/HORA DO ULTIMO SORTEIO REALIZADO            
001500*----------------------------------------------------------------*        
001600* SE NAO EXISTIR REGISTRO PARA O PAR (USUARIO,ATIVIDADE) O MODULO         
001700* SORTEI1A CRIA UM NOVO COM OS CONTADORES ZERADOS.                        
001800*----------------------------------------------------------------*        
001900* 22/06/2004 JR  ####141 BOOK ORIGINAL                                    
002000*================================================================*        
002100  01  COPY004A-HEADER.                                                    
002200      05  COPY004A-COD-BOOK           PIC X(08) VALUE 'COPY004A'.         
002300      05  COPY004A-TAM-BOOK           PIC 9(05) VALUE 00060.              
002400      05  FILLER                      PIC X(004) VALUE SPACES.            
002500  01  COPY004A-REGISTRO.                                                  
002600      05  COPY004A-QUANT-REG          PIC 9(05).                          
002700      05  COPY004A-ESTATIST OCCURS 2000 TIMES                             
002800                            INDEXED BY IDX-ESTATIST.                      
002900          10 COPY004A-STATS-ID        PIC 9(09).                          
003000          10 COPY004A-USER-ID         PIC 9(09).                          
003100          10 COPY004A-ACTIVITY-ID     PIC 9(09).                          
003200          10 COPY004A-QT-SORTEIOS     PIC 9(07).                          
003300          10 COPY004A-QT-PREMIADO     PIC 9(07).                          
003400          10 COPY004A-ULT-SORTEIO.                                        
003500             15 COPY004A-ULT-SORT-D   PIC 9(08).                          
003600             15 COPY004A-ULT-SORT-H   PIC 9(06).                          
003700          10 FILLER                   PIC X(005) VALUE SPACES.            
