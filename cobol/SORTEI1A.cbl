000100*================================================================*        
000200* PROGRAMADOR: JR - CPD LOTERIAS                                          
000300* INSTALACAO.: CENTRO DE PROCESSAMENTO DE DADOS - LOTERIAS                
000400* ESCRITO....: 22/06/2004                                                 
000500* COMPILADO..:                                                            
000600* SEGURANCA..: USO INTERNO                                                
000700* NOME.......: SORTEI1A                                                   
000800* OBJETIVO...: MOTOR DE SORTEIO DE PREMIOS DE UMA ATIVIDADE -             
000900*              LE PEDIDOS DE SORTEIO (SORTREQ), VALIDA A                  
001000*              ATIVIDADE E A COTA DO USUARIO, EXECUTA AS                  
001100*              TENTATIVAS CHAMANDO O SORTEADOR PONDERADO                  
001200*              (PREMIO1A), CONTROLA O ESTOQUE DE PREMIOS,                 
001300*              GRAVA O LOG DE SORTEIOS (SORTLOG) E EMITE O                
001400*              RELATORIO FINAL DE FECHAMENTO (SORTRPT)                    
001500*----------------------------------------------------------------*        
001600* HISTORICO DE ALTERACOES                                                 
001700*----------------------------------------------------------------*        
001800* 22/06/2004 JR   ####141 PROGRAMA ORIGINAL - SIMULACAO DE                
001900*            TRANSFERENCIA ENTRE CONTAS, COM LOG (ARQUIVOS                
002000*            CONTAENT/CONTASAI/TXTLOG)                                    
002100* 14/01/2010 MTS  ####199 PROGRAMA REAPROVEITADO COMO MOTOR DE            
002200*            SORTEIO. REMOVIDA TODA A LOGICA DE TRANSFERENCIA             
002300*            BANCARIA; MANTIDA A ESTRUTURA DE CARGA DE TABELA EM          
002400*            MEMORIA E REGRAVACAO DE ARQUIVO MESTRE                       
002500* 03/02/2011 MTS  ####206 INCLUSAO DA VALIDACAO DE JANELA DE              
002600*            VIGENCIA DA ATIVIDADE (INICIO/FIM) POR DATA E HORA           
002700* 17/09/2012 CB   ####228 INCLUSAO DO CONTROLE DE ESTOQUE DE              
002800*            PREMIO FISICO/VIRTUAL - REGRAVACAO DE PREMMSTR               
002900* 19/08/2013 CB   ####241 GET-OR-CREATE DE ESTATISTICA POR                
003000*            USUARIO+ATIVIDADE (ANTES SO EXISTIA CADASTRO MANUAL)         
003100* 05/04/2015 CB   ####255 SUBSTITUIDO O CALCULO DE JANELA POR             
003200*            COMPARACAO NUMERICA DE 14 DIGITOS (DATA+HORA                 
003300*            CONCATENADOS VIA REDEFINES DO BOOK COPY002A)                 
003400* 11/06/2018 RSF  ####279 RELATORIO DE FECHAMENTO PASSOU A                
003500*            QUEBRAR POR PEDIDO (ANTES SO TINHA TOTAL GERAL)              
003600*================================================================*        
003700        IDENTIFICATION DIVISION.                                          
003800        PROGRAM-ID.    SORTEI1A.                                          
003900        AUTHOR.        JR.                                                
004000        INSTALLATION.  CPD LOTERIAS.                                      
004100        DATE-WRITTEN.  22/06/2004.                                        
004200        DATE-COMPILED.                                                    
004300        SECURITY.      USO INTERNO.                                       
004400*================================================================*        
004500        ENVIRONMENT DIVISION.                                             
004600        CONFIGURATION SECTION.                                            
004700        SPECIAL-NAMES.                                                    
004800            C01 IS TOP-OF-FORM                                            
004900            CLASS DIGITO IS '0' THRU '9'.                                 
005000                                                                          
005100        INPUT-OUTPUT SECTION.                                             
005200        FILE-CONTROL.                                                     
005300            SELECT ATIV-MSTR ASSIGN TO 'ATIVMSTR.dat'                     
005400                ORGANIZATION IS LINE SEQUENTIAL.                          
005500            SELECT PREM-MSTR ASSIGN TO 'PREMMSTR.dat'                     
005600                ORGANIZATION IS LINE SEQUENTIAL.                          
005700            SELECT ESTA-MSTR ASSIGN TO 'ESTAMSTR.dat'                     
005800                ORGANIZATION IS LINE SEQUENTIAL.                          
005900            SELECT SORT-REQ  ASSIGN TO 'SORTREQ.dat'                      
006000                ORGANIZATION IS LINE SEQUENTIAL.                          
006100            SELECT SORT-LOG  ASSIGN TO 'SORTLOG.dat'                      
006200                ORGANIZATION IS LINE SEQUENTIAL.                          
006300            SELECT SORT-RPT  ASSIGN TO 'SORTRPT.dat'                      
006400                ORGANIZATION IS LINE SEQUENTIAL.                          
006500                                                                          
006600        DATA DIVISION.                                                    
006700        FILE SECTION.                                                     
006800        FD  ATIV-MSTR.                                                    
006900        01  FD-ATIV-LINHA.                                                
007000          05  FDA-ACTIVITY-ID              PIC 9(09) VALUE ZEROS.         
007100          05  FDA-ACTIVITY-NOME           PIC X(100) VALUE SPACES.        
007200          05  FDA-ACTIVITY-DESC           PIC X(500) VALUE SPACES.        
007300          05  FDA-DT-INICIO-D              PIC 9(08) VALUE ZEROS.         
007400          05  FDA-DT-INICIO-H              PIC 9(06) VALUE ZEROS.         
007500          05  FDA-DT-FIM-D                 PIC 9(08) VALUE ZEROS.         
007600          05  FDA-DT-FIM-H                 PIC 9(06) VALUE ZEROS.         
007700          05  FDA-TIPO-LIMITE              PIC X(07) VALUE SPACES.        
007800          05  FDA-MAX-SORTEIOS             PIC 9(05) VALUE ZEROS.         
007900          05  FDA-STATUS                   PIC X(08) VALUE SPACES.        
008000                                                                          
008100        FD  PREM-MSTR.                                                    
008200        01  FD-PREM-LINHA.                                                
008300          05  FDP-PRIZE-ID                 PIC 9(09) VALUE ZEROS.         
008400          05  FDP-ACTIVITY-ID              PIC 9(09) VALUE ZEROS.         
008500          05  FDP-PRIZE-NOME              PIC X(100) VALUE SPACES.        
008600          05  FDP-PRIZE-DESC              PIC X(500) VALUE SPACES.        
008700          05  FDP-QTDE-TOTAL               PIC 9(09) VALUE ZEROS.         
008800          05  FDP-QTDE-RESTANTE            PIC 9(09) VALUE ZEROS.         
008900          05  FDP-PROBABIL-STR                                            
009000              PIC 9(01)V9(06) VALUE ZERO.                                 
009100          05  FDP-TIPO-PREMIO              PIC X(08) VALUE SPACES.        
009200          05  FDP-URL-IMAGEM              PIC X(255) VALUE SPACES.        
009300                                                                          
009400        FD  ESTA-MSTR.                                                    
009500        01  FD-ESTA-LINHA.                                                
009600          05  FDE2-STATS-ID                PIC 9(09) VALUE ZEROS.         
009700          05  FDE2-USER-ID                 PIC 9(09) VALUE ZEROS.         
009800          05  FDE2-ACTIVITY-ID             PIC 9(09) VALUE ZEROS.         
009900          05  FDE2-QT-SORTEIOS             PIC 9(07) VALUE ZEROS.         
010000          05  FDE2-QT-PREMIADO             PIC 9(07) VALUE ZEROS.         
010100          05  FDE2-ULT-SORT-D              PIC 9(08) VALUE ZEROS.         
010200          05  FDE2-ULT-SORT-H              PIC 9(06) VALUE ZEROS.         
010300                                                                          
010400        FD  SORT-REQ.                                                     
010500        01  FD-REQ-LINHA.                                                 
010600          05  FDR-USER-ID                  PIC 9(09) VALUE ZEROS.         
010700          05  FDR-ACTIV-ID                 PIC 9(09) VALUE ZEROS.         
010800          05  FDR-QTDE                     PIC 9(05) VALUE ZEROS.         
010900                                                                          
011000        FD  SORT-LOG.                                                     
011100        01  FD-LOG-LINHA.                                                 
011200          05  FDL-RECORD-ID                PIC 9(09) VALUE ZEROS.         
011300          05  FDL-ACTIVITY-ID              PIC 9(09) VALUE ZEROS.         
011400          05  FDL-USER-ID                  PIC 9(09) VALUE ZEROS.         
011500          05  FDL-PRIZE-ID                 PIC 9(09) VALUE ZEROS.         
011600          05  FDL-DT-SORTEIO-D             PIC 9(08) VALUE ZEROS.         
011700          05  FDL-DT-SORTEIO-H             PIC 9(06) VALUE ZEROS.         
011800          05  FDL-GANHOU                   PIC X(01) VALUE SPACES.        
011900          05  FDL-PRIZE-NOME              PIC X(100) VALUE SPACES.        
012000          05  FDL-STATUS                   PIC X(09) VALUE SPACES.        
012100                                                                          
012200        FD  SORT-RPT.                                                     
012300        01  FD-RPT-LINHA                   PIC X(80).                     
012400                                                                          
012500        WORKING-STORAGE SECTION.                                          
012600       *> ---------------- Data/hora corrente do job ------------         
012700        01  WS-DATE                     PIC 9(8) VALUE ZEROS.             
012800        01  WS-TIME                     PIC 9(6) VALUE ZEROS.             
012900        01  WRK-DATA-HORA-ATUAL         PIC 9(14) VALUE ZEROS.            
013000                                                                          
013100       *> ---------------- Retorno das chamadas ------------------        
013200        01  WRK-RETURN-CODE            PIC S9(04) COMP VALUE ZERO.        
013300                                                                          
013400       *> ---------------- Fim de arquivo / laco de carga --------        
013500        01  FIM-ARQ-ATIV                PIC X(01) VALUE 'N'.              
013600        01  FIM-ARQ-PREM                PIC X(01) VALUE 'N'.              
013700        01  FIM-ARQ-ESTA                PIC X(01) VALUE 'N'.              
013800        01  FIM-PEDIDOS                 PIC X(01) VALUE 'N'.              
013900                                                                          
014000       *> ---------------- Indices e contadores COMP -------------        
014100        01  WRK-IDX-ATIV                PIC 9(03) COMP VALUE ZERO.        
014200        01  WRK-IDX-ATIV-ACHADO         PIC 9(03) COMP VALUE ZERO.        
014300        01  WRK-IDX-PREM                PIC 9(03) COMP VALUE ZERO.        
014400        01  WRK-IDX-STAT                PIC 9(05) COMP VALUE ZERO.        
014500        01  WRK-IDX-STAT-ACHADO         PIC 9(05) COMP VALUE ZERO.        
014600        01  WRK-IDX-SELECIONADO         PIC 9(03) COMP VALUE ZERO.        
014700        01  WRK-NUM-PEDIDO              PIC 9(05) COMP VALUE ZERO.        
014800        01  WRK-CONT-TENTATIVA          PIC 9(05) COMP VALUE ZERO.        
014900        01  WRK-PROX-RECORD-ID          PIC 9(09) COMP VALUE ZERO.        
015000        01  WRK-PROX-STATS-ID           PIC 9(09) COMP VALUE ZERO.        
015100                                                                          
015200       *> ---------------- Flags de busca / situacao pedido ------        
015300        01  WRK-ACHOU-ATIVIDADE         PIC X(01) VALUE 'N'.              
015400            88 WRK-ATIV-ACHADA          VALUE 'S'.                        
015500        01  WRK-ACHOU-ESTATIST          PIC X(01) VALUE 'N'.              
015600            88 WRK-ESTAT-ACHADA         VALUE 'S'.                        
015700        01  WRK-STATUS-PEDIDO           PIC X(01) VALUE 'N'.              
015800            88 WRK-PEDIDO-OK            VALUE 'N'.                        
015900            88 WRK-PEDIDO-REJEITADO     VALUE 'S'.                        
016000        01  WRK-MOTIVO-REJEICAO         PIC X(60) VALUE SPACES.           
016100        01  WRK-GANHOU-TENTATIVA        PIC X(01) VALUE 'N'.              
016200            88 WRK-TENTATIVA-GANHOU     VALUE 'Y'.                        
016300                                                                          
016400       *> ---------------- Contadores do pedido corrente ---------        
016500        01  WRK-QT-TENTATIVAS           PIC 9(05) COMP VALUE ZERO.        
016600        01  WRK-QT-GANHOU               PIC 9(05) COMP VALUE ZERO.        
016700        01  WRK-QT-NGANHOU              PIC 9(05) COMP VALUE ZERO.        
016800        01  WRK-SALDO-ANTES             PIC 9(07) COMP VALUE ZERO.        
016900        01  WRK-SALDO-DEPOIS            PIC 9(07) COMP VALUE ZERO.        
017000        01  WRK-LIMITE-ATIVIDADE        PIC 9(05) COMP VALUE ZERO.        
017100        01  WRK-USADOS-ATIVIDADE        PIC 9(07) COMP VALUE ZERO.        
017200                                                                          
017300       *> ---------------- Totais gerais do job ------------------        
017400        01  WRK-TOT-PEDIDOS             PIC 9(07) COMP VALUE ZERO.        
017500        01  WRK-TOT-TENTATIVAS          PIC 9(07) COMP VALUE ZERO.        
017600        01  WRK-TOT-GANHOU              PIC 9(07) COMP VALUE ZERO.        
017700        01  WRK-TOT-NGANHOU             PIC 9(07) COMP VALUE ZERO.        
017800                                                                          
017900       *> ---------------- Conversao de probabilidade (texto) ----        
018000        01  WRK-PROBABIL-STR                                              
018100            PIC 9(01)V9(06) VALUE ZERO.                                   
018200                                                                          
018300       *> ---------------- Linhas de relatorio (estilo REL0001A) -        
018400        01  WRK-RPT-REGRA.                                                
018500            03 FILLER                   PIC X(80) VALUE ALL '='.          
018600        01  WRK-RPT-BRANCO              PIC X(80) VALUE SPACES.           
018700        01  WRK-RPT-CAB1.                                                 
018800            03 FILLER                   PIC X(20) VALUE                   
018900               '** SORTEI1A ** CPD L'.                                    
019000            03 FILLER                   PIC X(20) VALUE                   
019100               'OTERIAS - MOTOR DE S'.                                    
019200            03 FILLER                   PIC X(20) VALUE                   
019300               'ORTEIO              '.                                    
019400            03 WRK-RPT-CAB1-DATA        PIC X(10) VALUE SPACES.           
019500            03 FILLER                   PIC X(10) VALUE                   
019600               SPACES.                                                    
019700        01  WRK-RPT-CAB2.                                                 
019800            03 FILLER                   PIC X(08) VALUE '** PAG:'.        
019900            03 WRK-RPT-PAG              PIC 9(02) VALUE ZEROS.            
020000            03 FILLER                   PIC X(20) VALUE                   
020100               '   RELATORIO DE SORT'.                                    
020200            03 FILLER                   PIC X(20) VALUE                   
020300               'EIOS - FECHAMENTO   '.                                    
020400            03 FILLER                   PIC X(15) VALUE SPACES.           
020500            03 WRK-RPT-HORA             PIC X(05) VALUE SPACES.           
020600            03 FILLER                   PIC X(10) VALUE SPACES.           
020700        01  WRK-RPT-CAB3.                                                 
020800            03 FILLER                   PIC X(20) VALUE                   
020900               'PEDIDO   TENTATIVA  '.                                    
021000            03 FILLER                   PIC X(20) VALUE                   
021100               'PREMIO SORTEADO     '.                                    
021200            03 FILLER                   PIC X(20) VALUE                   
021300               '           GANHOU  T'.                                    
021400            03 FILLER                   PIC X(20) VALUE                   
021500               'IPO                 '.                                    
021600        01  WRK-RPT-DET.                                                  
021700            03 WRK-RPT-D-PEDIDO         PIC ZZZZ9.                        
021800            03 FILLER                   PIC X(03) VALUE SPACES.           
021900            03 WRK-RPT-D-TENT           PIC ZZZZ9.                        
022000            03 FILLER                   PIC X(05) VALUE SPACES.           
022100            03 WRK-RPT-D-PREMIO         PIC X(32) VALUE SPACES.           
022200            03 FILLER                   PIC X(03) VALUE SPACES.           
022300            03 WRK-RPT-D-GANHOU         PIC XXX.                          
022400            03 FILLER                   PIC X(03) VALUE SPACES.           
022500            03 WRK-RPT-D-TIPO           PIC X(08) VALUE SPACES.           
022600        01  WRK-RPT-QUEBRA.                                               
022700            03 FILLER                   PIC X(10) VALUE                   
022800               '-- PEDIDO '.                                              
022900            03 WRK-RPT-Q-PEDIDO         PIC ZZZZ9.                        
023000            03 FILLER                   PIC X(15) VALUE                   
023100               ' TENTATIVAS.: '.                                          
023200            03 WRK-RPT-Q-TENT           PIC ZZZZ9.                        
023300            03 FILLER                   PIC X(12) VALUE                   
023400               '  GANHOU.: '.                                             
023500            03 WRK-RPT-Q-GANHOU         PIC ZZZZ9.                        
023600            03 FILLER                   PIC X(14) VALUE                   
023700               '  NAO-GANHOU.:'.                                          
023800            03 WRK-RPT-Q-NGANHOU        PIC ZZZZ9.                        
023900            03 FILLER                   PIC X(13) VALUE                   
024000               '  RESTAM.: '.                                             
024100            03 WRK-RPT-Q-RESTAM         PIC ZZZZZZ9.                      
024200        01  WRK-RPT-TOTAL.                                                
024300            03 FILLER                   PIC X(20) VALUE                   
024400               '== TOTAL DO JOB == P'.                                    
024500            03 FILLER                   PIC X(08) VALUE                   
024600               'EDIDOS: '.                                                
024700            03 WRK-RPT-T-PEDIDO         PIC ZZZZZZ9.                      
024800            03 FILLER                   PIC X(13) VALUE                   
024900               '  TENTATIVAS:'.                                           
025000            03 WRK-RPT-T-TENT           PIC ZZZZZZ9.                      
025100            03 FILLER                   PIC X(11) VALUE                   
025200               '  GANHOU:  '.                                             
025300            03 WRK-RPT-T-GANHOU         PIC ZZZZZZ9.                      
025400            03 FILLER                   PIC X(01) VALUE SPACE.            
025500        01  WRK-RPT-REJEITADO.                                            
025600            03 FILLER                   PIC X(10) VALUE                   
025700               '-- PEDIDO '.                                              
025800            03 WRK-RPT-R-PEDIDO         PIC ZZZZ9.                        
025900            03 FILLER                   PIC X(12) VALUE                   
026000               ' REJEITADO:'.                                             
026100            03 WRK-RPT-R-MOTIVO         PIC X(45) VALUE SPACES.           
026200                                                                          
026300       *     DEFINICAO DE DATA E HORA DO SISTEMA.                         
026400             COPY COD001A.                                                
026500                                                                          
026600       *     TABELA DE ATIVIDADES EM MEMORIA                              
026700             COPY COPY002A.                                               
026800                                                                          
026900       *     TABELA DE PREMIOS EM MEMORIA                                 
027000             COPY COPY003A.                                               
027100                                                                          
027200       *     TABELA DE ESTATISTICA DE SORTEIO POR USUARIO                 
027300             COPY COPY004A.                                               
027400                                                                          
027500       *     AREA DE TRABALHO DO REGISTRO DE LOG DE SORTEIO               
027600             COPY COPY005A.                                               
027700                                                                          
027800       *     AREA DO PEDIDO DE SORTEIO CORRENTE                           
027900             COPY COPY006A.                                               
028000                                                                          
028100*================================================================*        
028200        PROCEDURE                       DIVISION.                         
028300*================================================================*        
028400                                                                          
028500*----------------------------------------------------------------*        
028600*    PROCESSAMENTO PRINCIPAL                                              
028700*----------------------------------------------------------------*        
028800*> cobol-lint CL002 0000-processar                                        
028900        0000-PROCESSAR                  SECTION.                          
029000*----------------------------------------------------------------*        
029100                                                                          
029200            PERFORM 0001-OBTER-DATA                                       
029300            PERFORM 0002-OBTER-HORA                                       
029400            PERFORM 0010-CARREGAR-ATIVIDADES                              
029500            PERFORM 0020-CARREGAR-PREMIOS                                 
029600            PERFORM 0030-CARREGAR-ESTATISTICAS                            
029700                                                                          
029800            OPEN INPUT  SORT-REQ                                          
029900            OPEN OUTPUT SORT-LOG                                          
030000            OPEN OUTPUT SORT-RPT                                          
030100                                                                          
030200            MOVE 1                      TO WRK-RPT-PAG                    
030300            PERFORM 6100-CABECALHO                                        
030400                                                                          
030500            PERFORM 0500-LER-PEDIDO                                       
030600            PERFORM 0600-PROCESSAR-PEDIDO                                 
030700                UNTIL FIM-PEDIDOS       EQUAL 'S'                         
030800                                                                          
030900            PERFORM 6400-TOTAL-GERAL                                      
031000                                                                          
031100            CLOSE SORT-REQ                                                
031200            CLOSE SORT-LOG                                                
031300            CLOSE SORT-RPT                                                
031400                                                                          
031500            PERFORM 0090-REGRAVAR-PREMIOS                                 
031600            PERFORM 0091-REGRAVAR-ESTATISTICAS                            
031700                                                                          
031800            PERFORM 9999-FINALIZAR                                        
031900            .                                                             
032000*----------------------------------------------------------------*        
032100*> cobol-lint CL002 0000-end                                              
032200        0000-END.                       EXIT.                             
032300*----------------------------------------------------------------*        
032400                                                                          
032500*----------------------------------------------------------------*        
032600*    OBTER DATA SISTEMA                                                   
032700*----------------------------------------------------------------*        
032800*> cobol-lint CL002 0001-obter-data                                       
032900        0001-OBTER-DATA                 SECTION.                          
033000*----------------------------------------------------------------*        
033100                                                                          
033200            CALL 'PROGDATA' USING COD001A-REGISTRO                        
033300                                                                          
033400            MOVE RETURN-CODE            TO WRK-RETURN-CODE                
033500            IF WRK-RETURN-CODE          NOT = 0                           
033600               DISPLAY 'ERRO NA CHAMADA PROGDATA. RETURN-CODE: '          
033700                WRK-RETURN-CODE                                           
033800               STOP RUN                                                   
033900            END-IF                                                        
034000                                                                          
034100            MOVE COD001A-DATA-ANO       TO WS-DATE(1:4)                   
034200            MOVE COD001A-DATA-MES       TO WS-DATE(5:2)                   
034300            MOVE COD001A-DATA-DIA       TO WS-DATE(7:2)                   
034400            .                                                             
034500*----------------------------------------------------------------*        
034600*> cobol-lint CL002 0001-end                                              
034700        0001-END.                       EXIT.                             
034800*----------------------------------------------------------------*        
034900                                                                          
035000*----------------------------------------------------------------*        
035100*    OBTER HORA SISTEMA                                                   
035200*----------------------------------------------------------------*        
035300*> cobol-lint CL002 0002-obter-hora                                       
035400        0002-OBTER-HORA                 SECTION.                          
035500*----------------------------------------------------------------*        
035600                                                                          
035700            CALL 'PROGTIME' USING COD001A-REGISTRO                        
035800                                                                          
035900            MOVE RETURN-CODE            TO WRK-RETURN-CODE                
036000            IF WRK-RETURN-CODE          NOT = 0                           
036100               DISPLAY 'ERRO NA CHAMADA PROGTIME. RETURN-CODE: '          
036200                WRK-RETURN-CODE                                           
036300               STOP RUN                                                   
036400            END-IF                                                        
036500                                                                          
036600            MOVE COD001A-HORA           TO WS-TIME(1:2)                   
036700            MOVE COD001A-MINUTO         TO WS-TIME(3:2)                   
036800            MOVE COD001A-SEGUNDO        TO WS-TIME(5:2)                   
036900                                                                          
037000            MOVE WS-DATE               TO WRK-DATA-HORA-ATUAL(1:8)        
037100            MOVE WS-TIME               TO WRK-DATA-HORA-ATUAL(9:6)        
037200            .                                                             
037300*----------------------------------------------------------------*        
037400*> cobol-lint CL002 0002-end                                              
037500        0002-END.                       EXIT.                             
037600*----------------------------------------------------------------*        
037700                                                                          
037800*----------------------------------------------------------------*        
037900*    LEITURA DE ARQUIVO DE ATIVIDADES                                     
038000*----------------------------------------------------------------*        
038100        0011-LER-ATIVIDADE              SECTION.                          
038200*----------------------------------------------------------------*        
038300                                                                          
038400            READ ATIV-MSTR INTO FD-ATIV-LINHA                             
038500                AT END MOVE 'S'         TO FIM-ARQ-ATIV                   
038600            END-READ                                                      
038700                                                                          
038800            IF FIM-ARQ-ATIV             EQUAL 'N'                         
038900               ADD 1                    TO WRK-IDX-ATIV                   
039000               MOVE FDA-ACTIVITY-ID     TO                                
039100                           COPY002A-ACTIVITY-ID(WRK-IDX-ATIV)             
039200               MOVE FDA-ACTIVITY-NOME   TO                                
039300                           COPY002A-ACTIVITY-NOME(WRK-IDX-ATIV)           
039400               MOVE FDA-ACTIVITY-DESC   TO                                
039500                           COPY002A-ACTIVITY-DESC(WRK-IDX-ATIV)           
039600               MOVE FDA-DT-INICIO-D     TO                                
039700                           COPY002A-DT-INICIO-D(WRK-IDX-ATIV)             
039800               MOVE FDA-DT-INICIO-H     TO                                
039900                           COPY002A-DT-INICIO-H(WRK-IDX-ATIV)             
040000               MOVE FDA-DT-FIM-D        TO                                
040100                           COPY002A-DT-FIM-D(WRK-IDX-ATIV)                
040200               MOVE FDA-DT-FIM-H        TO                                
040300                           COPY002A-DT-FIM-H(WRK-IDX-ATIV)                
040400               MOVE FDA-TIPO-LIMITE     TO                                
040500                           COPY002A-TIPO-LIMITE(WRK-IDX-ATIV)             
040600               MOVE FDA-MAX-SORTEIOS    TO                                
040700                           COPY002A-MAX-SORTEIOS(WRK-IDX-ATIV)            
040800               MOVE FDA-STATUS          TO                                
040900                           COPY002A-STATUS(WRK-IDX-ATIV)                  
041000            END-IF                                                        
041100            .                                                             
041200*----------------------------------------------------------------*        
041300*> cobol-lint CL002 0011-end                                              
041400        0011-END.                       EXIT.                             
041500*----------------------------------------------------------------*        
041600                                                                          
041700*----------------------------------------------------------------*        
041800*    CARREGAR TABELA DE ATIVIDADES EM MEMORIA (ATIVMSTR)                  
041900*----------------------------------------------------------------*        
042000*> cobol-lint CL002 0010-carregar-atividades                              
042100        0010-CARREGAR-ATIVIDADES        SECTION.                          
042200*----------------------------------------------------------------*        
042300                                                                          
042400            OPEN INPUT ATIV-MSTR                                          
042500            MOVE ZERO                   TO WRK-IDX-ATIV                   
042600            PERFORM 0011-LER-ATIVIDADE                                    
042700                UNTIL FIM-ARQ-ATIV      EQUAL 'S'                         
042800            MOVE WRK-IDX-ATIV           TO COPY002A-QUANT-REG             
042900            CLOSE ATIV-MSTR                                               
043000            .                                                             
043100*----------------------------------------------------------------*        
043200*> cobol-lint CL002 0010-end                                              
043300        0010-END.                       EXIT.                             
043400*----------------------------------------------------------------*        
043500                                                                          
043600*----------------------------------------------------------------*        
043700*    LEITURA DE ARQUIVO DE PREMIOS                                        
043800*----------------------------------------------------------------*        
043900        0021-LER-PREMIO                 SECTION.                          
044000*----------------------------------------------------------------*        
044100                                                                          
044200            READ PREM-MSTR INTO FD-PREM-LINHA                             
044300                AT END MOVE 'S'         TO FIM-ARQ-PREM                   
044400            END-READ                                                      
044500                                                                          
044600            IF FIM-ARQ-PREM             EQUAL 'N'                         
044700               ADD 1                    TO WRK-IDX-PREM                   
044800               MOVE FDP-PRIZE-ID        TO                                
044900                           COPY003A-PRIZE-ID(WRK-IDX-PREM)                
045000               MOVE FDP-ACTIVITY-ID     TO                                
045100                           COPY003A-ACTIVITY-ID(WRK-IDX-PREM)             
045200               MOVE FDP-PRIZE-NOME      TO                                
045300                           COPY003A-PRIZE-NOME(WRK-IDX-PREM)              
045400               MOVE FDP-PRIZE-DESC      TO                                
045500                           COPY003A-PRIZE-DESC(WRK-IDX-PREM)              
045600               MOVE FDP-QTDE-TOTAL      TO                                
045700                           COPY003A-QTDE-TOTAL(WRK-IDX-PREM)              
045800               MOVE FDP-QTDE-RESTANTE   TO                                
045900                           COPY003A-QTDE-RESTANTE(WRK-IDX-PREM)           
046000               MOVE FDP-PROBABIL-STR    TO                                
046100                           COPY003A-PROBABIL(WRK-IDX-PREM)                
046200               MOVE FDP-TIPO-PREMIO     TO                                
046300                           COPY003A-TIPO-PREMIO(WRK-IDX-PREM)             
046400               MOVE FDP-URL-IMAGEM      TO                                
046500                           COPY003A-URL-IMAGEM(WRK-IDX-PREM)              
046600            END-IF                                                        
046700            .                                                             
046800*----------------------------------------------------------------*        
046900*> cobol-lint CL002 0021-end                                              
047000        0021-END.                       EXIT.                             
047100*----------------------------------------------------------------*        
047200                                                                          
047300*----------------------------------------------------------------*        
047400*    CARREGAR TABELA DE PREMIOS EM MEMORIA (PREMMSTR)                     
047500*----------------------------------------------------------------*        
047600*> cobol-lint CL002 0020-carregar-premios                                 
047700        0020-CARREGAR-PREMIOS           SECTION.                          
047800*----------------------------------------------------------------*        
047900                                                                          
048000            OPEN INPUT PREM-MSTR                                          
048100            MOVE ZERO                   TO WRK-IDX-PREM                   
048200            PERFORM 0021-LER-PREMIO                                       
048300                UNTIL FIM-ARQ-PREM      EQUAL 'S'                         
048400            MOVE WRK-IDX-PREM           TO COPY003A-QUANT-REG             
048500            CLOSE PREM-MSTR                                               
048600            .                                                             
048700*----------------------------------------------------------------*        
048800*> cobol-lint CL002 0020-end                                              
048900        0020-END.                       EXIT.                             
049000*----------------------------------------------------------------*        
049100                                                                          
049200*----------------------------------------------------------------*        
049300*    LEITURA DE ARQUIVO DE ESTATISTICA                                    
049400*----------------------------------------------------------------*        
049500        0031-LER-ESTATISTICA            SECTION.                          
049600*----------------------------------------------------------------*        
049700                                                                          
049800            READ ESTA-MSTR INTO FD-ESTA-LINHA                             
049900                AT END MOVE 'S'         TO FIM-ARQ-ESTA                   
050000            END-READ                                                      
050100                                                                          
050200            IF FIM-ARQ-ESTA             EQUAL 'N'                         
050300               ADD 1                    TO WRK-IDX-STAT                   
050400               MOVE FDE2-STATS-ID       TO                                
050500                           COPY004A-STATS-ID(WRK-IDX-STAT)                
050600               MOVE FDE2-USER-ID        TO                                
050700                           COPY004A-USER-ID(WRK-IDX-STAT)                 
050800               MOVE FDE2-ACTIVITY-ID    TO                                
050900                           COPY004A-ACTIVITY-ID(WRK-IDX-STAT)             
051000               MOVE FDE2-QT-SORTEIOS    TO                                
051100                           COPY004A-QT-SORTEIOS(WRK-IDX-STAT)             
051200               MOVE FDE2-QT-PREMIADO    TO                                
051300                           COPY004A-QT-PREMIADO(WRK-IDX-STAT)             
051400               MOVE FDE2-ULT-SORT-D     TO                                
051500                           COPY004A-ULT-SORT-D(WRK-IDX-STAT)              
051600               MOVE FDE2-ULT-SORT-H     TO                                
051700                           COPY004A-ULT-SORT-H(WRK-IDX-STAT)              
051800               IF FDE2-STATS-ID         GREATER WRK-PROX-STATS-ID         
051900                  MOVE FDE2-STATS-ID    TO WRK-PROX-STATS-ID              
052000               END-IF                                                     
052100            END-IF                                                        
052200            .                                                             
052300*----------------------------------------------------------------*        
052400*> cobol-lint CL002 0031-end                                              
052500        0031-END.                       EXIT.                             
052600*----------------------------------------------------------------*        
052700                                                                          
052800*----------------------------------------------------------------*        
052900*    CARREGAR TABELA DE ESTATISTICA EM MEMORIA (ESTAMSTR)                 
053000*----------------------------------------------------------------*        
053100*> cobol-lint CL002 0030-carregar-estatisticas                            
053200        0030-CARREGAR-ESTATISTICAS      SECTION.                          
053300*----------------------------------------------------------------*        
053400                                                                          
053500            OPEN INPUT ESTA-MSTR                                          
053600            MOVE ZERO                   TO WRK-IDX-STAT                   
053700            MOVE ZERO                   TO WRK-PROX-STATS-ID              
053800            PERFORM 0031-LER-ESTATISTICA                                  
053900                UNTIL FIM-ARQ-ESTA      EQUAL 'S'                         
054000            MOVE WRK-IDX-STAT           TO COPY004A-QUANT-REG             
054100            CLOSE ESTA-MSTR                                               
054200            .                                                             
054300*----------------------------------------------------------------*        
054400*> cobol-lint CL002 0030-end                                              
054500        0030-END.                       EXIT.                             
054600*----------------------------------------------------------------*        
054700                                                                          
054800*----------------------------------------------------------------*        
054900*    LER PROXIMO PEDIDO DE SORTEIO (SORTREQ)                              
055000*----------------------------------------------------------------*        
055100*> cobol-lint CL002 0500-ler-pedido                                       
055200        0500-LER-PEDIDO                 SECTION.                          
055300*----------------------------------------------------------------*        
055400                                                                          
055500            READ SORT-REQ INTO FD-REQ-LINHA                               
055600                AT END MOVE 'S'         TO FIM-PEDIDOS                    
055700            END-READ                                                      
055800                                                                          
055900            IF FIM-PEDIDOS              EQUAL 'N'                         
056000               MOVE FDR-USER-ID         TO COPY006A-REQ-USER-ID           
056100               MOVE FDR-ACTIV-ID        TO COPY006A-REQ-ACTIV-ID          
056200               MOVE FDR-QTDE            TO COPY006A-REQ-QTDE              
056300            END-IF                                                        
056400            .                                                             
056500*----------------------------------------------------------------*        
056600*> cobol-lint CL002 0500-end                                              
056700        0500-END.                       EXIT.                             
056800*----------------------------------------------------------------*        
056900                                                                          
057000*----------------------------------------------------------------*        
057100*    PROCESSAR UM PEDIDO DE SORTEIO POR COMPLETO                          
057200*----------------------------------------------------------------*        
057300*> cobol-lint CL002 0600-processar-pedido                                 
057400        0600-PROCESSAR-PEDIDO           SECTION.                          
057500*----------------------------------------------------------------*        
057600                                                                          
057700            ADD 1                       TO WRK-NUM-PEDIDO                 
057800            ADD 1                       TO WRK-TOT-PEDIDOS                
057900            MOVE ZERO                   TO WRK-QT-TENTATIVAS              
058000            MOVE ZERO                   TO WRK-QT-GANHOU                  
058100            MOVE ZERO                   TO WRK-QT-NGANHOU                 
058200            MOVE SPACES                 TO WRK-MOTIVO-REJEICAO            
058300            MOVE 'N'                    TO WRK-STATUS-PEDIDO              
058400                                                                          
058500            PERFORM 1000-VALIDAR-ATIVIDADE                                
058600                                                                          
058700            IF WRK-PEDIDO-OK                                              
058800               PERFORM 2000-OBTER-ESTATISTICA                             
058900            END-IF                                                        
059000                                                                          
059100            IF WRK-PEDIDO-OK                                              
059200               PERFORM 3000-CONFERIR-SALDO                                
059300            END-IF                                                        
059400                                                                          
059500            IF WRK-PEDIDO-OK                                              
059600               PERFORM 4000-EXECUTAR-SORTEIOS                             
059700               PERFORM 5000-GRAVAR-ESTATISTICA                            
059800            END-IF                                                        
059900                                                                          
060000            PERFORM 6000-EMITIR-RELATORIO                                 
060100                                                                          
060200            PERFORM 0500-LER-PEDIDO                                       
060300            .                                                             
060400*----------------------------------------------------------------*        
060500*> cobol-lint CL002 0600-end                                              
060600        0600-END.                       EXIT.                             
060700*----------------------------------------------------------------*        
060800                                                                          
060900*----------------------------------------------------------------*        
061000*    VALIDAR ATIVIDADE DO PEDIDO (EXISTENCIA + JANELA + STATUS)           
061100*----------------------------------------------------------------*        
061200*> cobol-lint CL002 1000-validar-atividade                                
061300        1000-VALIDAR-ATIVIDADE          SECTION.                          
061400*----------------------------------------------------------------*        
061500                                                                          
061600            MOVE 'N'                    TO WRK-ACHOU-ATIVIDADE            
061700            MOVE ZERO                   TO WRK-IDX-ATIV-ACHADO            
061800                                                                          
061900            PERFORM 1010-TESTAR-ATIVIDADE                                 
062000                VARYING WRK-IDX-ATIV FROM 1 BY 1                          
062100                UNTIL WRK-IDX-ATIV      GREATER COPY002A-QUANT-REG        
062200                   OR WRK-ATIV-ACHADA                                     
062300                                                                          
062400            IF NOT WRK-ATIV-ACHADA                                        
062500               MOVE 'S'                 TO WRK-STATUS-PEDIDO              
062600               MOVE 'ATIVIDADE NAO ENCONTRADA'                            
062700                                        TO WRK-MOTIVO-REJEICAO            
062800            ELSE                                                          
062900               PERFORM 1100-CONFERIR-JANELA                               
063000            END-IF                                                        
063100            .                                                             
063200*----------------------------------------------------------------*        
063300*> cobol-lint CL002 1000-end                                              
063400        1000-END.                       EXIT.                             
063500*----------------------------------------------------------------*        
063600                                                                          
063700*----------------------------------------------------------------*        
063800*    TESTAR SE O INDICE CORRENTE E' A ATIVIDADE DO PEDIDO                 
063900*----------------------------------------------------------------*        
064000        1010-TESTAR-ATIVIDADE           SECTION.                          
064100*----------------------------------------------------------------*        
064200                                                                          
064300            IF COPY006A-REQ-ACTIV-ID EQUAL                                
064400                           COPY002A-ACTIVITY-ID(WRK-IDX-ATIV)             
064500               MOVE 'S'                 TO WRK-ACHOU-ATIVIDADE            
064600               MOVE WRK-IDX-ATIV        TO WRK-IDX-ATIV-ACHADO            
064700            END-IF                                                        
064800            .                                                             
064900*----------------------------------------------------------------*        
065000*> cobol-lint CL002 1010-end                                              
065100        1010-END.                       EXIT.                             
065200*----------------------------------------------------------------*        
065300                                                                          
065400*----------------------------------------------------------------*        
065500*    CONFERIR STATUS E JANELA DE VIGENCIA DA ATIVIDADE                    
065600*    (STATUS = ACTIVE E DATA/HORA ATUAL ESTRITAMENTE ENTRE                
065700*    INICIO E FIM - AMBOS EXCLUSIVOS)                                     
065800*----------------------------------------------------------------*        
065900*> cobol-lint CL002 1100-conferir-janela                                  
066000        1100-CONFERIR-JANELA            SECTION.                          
066100*----------------------------------------------------------------*        
066200                                                                          
066300            IF NOT COPY002A-ST-ATIVA(WRK-IDX-ATIV-ACHADO)                 
066400               MOVE 'S'                 TO WRK-STATUS-PEDIDO              
066500               MOVE 'ATIVIDADE NAO ESTA ATIVA'                            
066600                                        TO WRK-MOTIVO-REJEICAO            
066700            ELSE                                                          
066800               IF WRK-DATA-HORA-ATUAL   NOT GREATER                       
066900                     COPY002A-DT-INICIO-R(WRK-IDX-ATIV-ACHADO)            
067000               OR    WRK-DATA-HORA-ATUAL NOT LESS                         
067100                     COPY002A-DT-FIM-R(WRK-IDX-ATIV-ACHADO)               
067200                  MOVE 'S'              TO WRK-STATUS-PEDIDO              
067300                  MOVE 'FORA DA JANELA DE VIGENCIA'                       
067400                                        TO WRK-MOTIVO-REJEICAO            
067500               END-IF                                                     
067600            END-IF                                                        
067700            .                                                             
067800*----------------------------------------------------------------*        
067900*> cobol-lint CL002 1100-end                                              
068000        1100-END.                       EXIT.                             
068100*----------------------------------------------------------------*        
068200                                                                          
068300*----------------------------------------------------------------*        
068400*    OBTER (OU CRIAR) A LINHA DE ESTATISTICA DO USUARIO NA                
068500*    ATIVIDADE - GET-OR-CREATE-STATISTICS                                 
068600*----------------------------------------------------------------*        
068700*> cobol-lint CL002 2000-obter-estatistica                                
068800        2000-OBTER-ESTATISTICA          SECTION.                          
068900*----------------------------------------------------------------*        
069000                                                                          
069100            MOVE 'N'                    TO WRK-ACHOU-ESTATIST             
069200            MOVE ZERO                   TO WRK-IDX-STAT-ACHADO            
069300                                                                          
069400            PERFORM 2010-TESTAR-ESTATISTICA                               
069500                VARYING WRK-IDX-STAT FROM 1 BY 1                          
069600                UNTIL WRK-IDX-STAT      GREATER COPY004A-QUANT-REG        
069700                   OR WRK-ESTAT-ACHADA                                    
069800                                                                          
069900            IF NOT WRK-ESTAT-ACHADA                                       
070000               PERFORM 2020-CRIAR-ESTATISTICA                             
070100            END-IF                                                        
070200            .                                                             
070300*----------------------------------------------------------------*        
070400*> cobol-lint CL002 2000-end                                              
070500        2000-END.                       EXIT.                             
070600*----------------------------------------------------------------*        
070700                                                                          
070800*----------------------------------------------------------------*        
070900*    TESTAR SE O INDICE CORRENTE E' A ESTATISTICA DO PEDIDO               
071000*----------------------------------------------------------------*        
071100        2010-TESTAR-ESTATISTICA         SECTION.                          
071200*----------------------------------------------------------------*        
071300                                                                          
071400            IF COPY006A-REQ-USER-ID EQUAL                                 
071500                           COPY004A-USER-ID(WRK-IDX-STAT)                 
071600            AND COPY006A-REQ-ACTIV-ID EQUAL                               
071700                           COPY004A-ACTIVITY-ID(WRK-IDX-STAT)             
071800               MOVE 'S'                 TO WRK-ACHOU-ESTATIST             
071900               MOVE WRK-IDX-STAT        TO WRK-IDX-STAT-ACHADO            
072000            END-IF                                                        
072100            .                                                             
072200*----------------------------------------------------------------*        
072300*> cobol-lint CL002 2010-end                                              
072400        2010-END.                       EXIT.                             
072500*----------------------------------------------------------------*        
072600                                                                          
072700*----------------------------------------------------------------*        
072800*    CRIAR NOVA LINHA DE ESTATISTICA ZERADA PARA O PAR                    
072900*    (USUARIO, ATIVIDADE) - APENAS EM MEMORIA, ATE O FECHAMENTO           
073000*----------------------------------------------------------------*        
073100        2020-CRIAR-ESTATISTICA          SECTION.                          
073200*----------------------------------------------------------------*        
073300                                                                          
073400            ADD 1                       TO COPY004A-QUANT-REG             
073500            MOVE COPY004A-QUANT-REG     TO WRK-IDX-STAT-ACHADO            
073600            ADD 1                       TO WRK-PROX-STATS-ID              
073700                                                                          
073800            MOVE WRK-PROX-STATS-ID      TO                                
073900                        COPY004A-STATS-ID(WRK-IDX-STAT-ACHADO)            
074000            MOVE COPY006A-REQ-USER-ID   TO                                
074100                        COPY004A-USER-ID(WRK-IDX-STAT-ACHADO)             
074200            MOVE COPY006A-REQ-ACTIV-ID  TO                                
074300                        COPY004A-ACTIVITY-ID(WRK-IDX-STAT-ACHADO)         
074400            MOVE ZERO                   TO                                
074500                        COPY004A-QT-SORTEIOS(WRK-IDX-STAT-ACHADO)         
074600            MOVE ZERO                   TO                                
074700                        COPY004A-QT-PREMIADO(WRK-IDX-STAT-ACHADO)         
074800            MOVE ZERO                   TO                                
074900                        COPY004A-ULT-SORT-D(WRK-IDX-STAT-ACHADO)          
075000            MOVE ZERO                   TO                                
075100                        COPY004A-ULT-SORT-H(WRK-IDX-STAT-ACHADO)          
075200            .                                                             
075300*----------------------------------------------------------------*        
075400*> cobol-lint CL002 2020-end                                              
075500        2020-END.                       EXIT.                             
075600*----------------------------------------------------------------*        
075700                                                                          
075800*----------------------------------------------------------------*        
075900*    CONFERIR SALDO DE SORTEIOS DISPONIVEIS PARA O PEDIDO                 
076000*    (SEMANTICA TOTAL - REJEITA O PEDIDO INTEIRO, SEM                     
076100*    ATENDIMENTO PARCIAL, SE NAO HOUVER COTA SUFICIENTE)                  
076200*----------------------------------------------------------------*        
076300*> cobol-lint CL002 3000-conferir-saldo                                   
076400        3000-CONFERIR-SALDO             SECTION.                          
076500*----------------------------------------------------------------*        
076600                                                                          
076700            MOVE COPY002A-MAX-SORTEIOS(WRK-IDX-ATIV-ACHADO)               
076800                                        TO WRK-LIMITE-ATIVIDADE           
076900            MOVE COPY004A-QT-SORTEIOS(WRK-IDX-STAT-ACHADO)                
077000                                        TO WRK-USADOS-ATIVIDADE           
077100                                                                          
077200            COMPUTE WRK-SALDO-ANTES =                                     
077300                    WRK-LIMITE-ATIVIDADE - WRK-USADOS-ATIVIDADE           
077400                                                                          
077500            IF WRK-USADOS-ATIVIDADE GREATER                               
077600                                        WRK-LIMITE-ATIVIDADE              
077700               MOVE ZERO                TO WRK-SALDO-ANTES                
077800            END-IF                                                        
077900                                                                          
078000            IF WRK-SALDO-ANTES          LESS COPY006A-REQ-QTDE            
078100               MOVE 'S'                 TO WRK-STATUS-PEDIDO              
078200               MOVE 'SALDO DE SORTEIOS INSUFICIENTE'                      
078300                                        TO WRK-MOTIVO-REJEICAO            
078400            END-IF                                                        
078500            .                                                             
078600*----------------------------------------------------------------*        
078700*> cobol-lint CL002 3000-end                                              
078800        3000-END.                       EXIT.                             
078900*----------------------------------------------------------------*        
079000                                                                          
079100*----------------------------------------------------------------*        
079200*    EXECUTAR AS TENTATIVAS DE SORTEIO PEDIDAS                            
079300*----------------------------------------------------------------*        
079400*> cobol-lint CL002 4000-executar-sorteios                                
079500        4000-EXECUTAR-SORTEIOS          SECTION.                          
079600*----------------------------------------------------------------*        
079700                                                                          
079800            PERFORM 4090-UMA-TENTATIVA                                    
079900                VARYING WRK-CONT-TENTATIVA FROM 1 BY 1                    
080000                UNTIL WRK-CONT-TENTATIVA GREATER                          
080100                                        COPY006A-REQ-QTDE                 
080200            .                                                             
080300*----------------------------------------------------------------*        
080400*> cobol-lint CL002 4000-end                                              
080500        4000-END.                       EXIT.                             
080600*----------------------------------------------------------------*        
080700                                                                          
080800*----------------------------------------------------------------*        
080900*    UMA TENTATIVA DE SORTEIO COMPLETA                                    
081000*----------------------------------------------------------------*        
081100        4090-UMA-TENTATIVA              SECTION.                          
081200*----------------------------------------------------------------*        
081300                                                                          
081400            ADD 1                       TO WRK-QT-TENTATIVAS              
081500            ADD 1                       TO WRK-TOT-TENTATIVAS             
081600            PERFORM 4100-SELECIONAR-PREMIO                                
081700            PERFORM 4200-CONFIRMAR-ESTOQUE                                
081800            PERFORM 4300-GRAVAR-SORTEIO                                   
081900            PERFORM 4400-ATUALIZAR-CONTADORES                             
082000            .                                                             
082100*----------------------------------------------------------------*        
082200*> cobol-lint CL002 4090-end                                              
082300        4090-END.                       EXIT.                             
082400*----------------------------------------------------------------*        
082500                                                                          
082600*----------------------------------------------------------------*        
082700*    SELECIONAR O PREMIO DA TENTATIVA (CHAMA O SORTEADOR                  
082800*    PONDERADO PREMIO1A COM A TABELA COMPLETA DE PREMIOS DA               
082900*    ATIVIDADE)                                                           
083000*----------------------------------------------------------------*        
083100*> cobol-lint CL002 4100-selecionar-premio                                
083200        4100-SELECIONAR-PREMIO          SECTION.                          
083300*----------------------------------------------------------------*        
083400                                                                          
083500            MOVE ZERO                   TO WRK-IDX-SELECIONADO            
083600                                                                          
083700            CALL 'PREMIO1A' USING COPY003A-REGISTRO                       
083800                                  WRK-IDX-SELECIONADO                     
083900            .                                                             
084000*----------------------------------------------------------------*        
084100*> cobol-lint CL002 4100-end                                              
084200        4100-END.                       EXIT.                             
084300*----------------------------------------------------------------*        
084400                                                                          
084500*----------------------------------------------------------------*        
084600*    RECONFERIR O ESTOQUE ANTES DE CONFIRMAR O GANHO (RELEITURA           
084700*    DA LINHA DA TABELA IMEDIATAMENTE ANTES DO DECREMENTO - SE            
084800*    NAO HOUVER MAIS ESTOQUE, A TENTATIVA VIRA NAO-PREMIADA)              
084900*----------------------------------------------------------------*        
085000*> cobol-lint CL002 4200-confirmar-estoque                                
085100        4200-CONFIRMAR-ESTOQUE          SECTION.                          
085200*----------------------------------------------------------------*        
085300                                                                          
085400            MOVE 'N'                    TO WRK-GANHOU-TENTATIVA           
085500                                                                          
085600            IF WRK-IDX-SELECIONADO      GREATER ZERO                      
085700               IF COPY003A-TP-SEMPREMIO(WRK-IDX-SELECIONADO)              
085800                  MOVE 'N'              TO WRK-GANHOU-TENTATIVA           
085900               ELSE                                                       
086000                  IF COPY003A-QTDE-RESTANTE(WRK-IDX-SELECIONADO)          
086100                                        GREATER ZERO                      
086200                     SUBTRACT 1 FROM                                      
086300                       COPY003A-QTDE-RESTANTE(WRK-IDX-SELECIONADO)        
086400                     MOVE 'Y'           TO WRK-GANHOU-TENTATIVA           
086500                  ELSE                                                    
086600                     MOVE 'N'           TO WRK-GANHOU-TENTATIVA           
086700                  END-IF                                                  
086800               END-IF                                                     
086900            END-IF                                                        
087000            .                                                             
087100*----------------------------------------------------------------*        
087200*> cobol-lint CL002 4200-end                                              
087300        4200-END.                       EXIT.                             
087400*----------------------------------------------------------------*        
087500                                                                          
087600*----------------------------------------------------------------*        
087700*    GRAVAR O REGISTRO DE LOG DA TENTATIVA (SORTLOG) - TANTO              
087800*    PREMIADAS QUANTO NAO-PREMIADAS GERAM REGISTRO                        
087900*----------------------------------------------------------------*        
088000*> cobol-lint CL002 4300-gravar-sorteio                                   
088100        4300-GRAVAR-SORTEIO             SECTION.                          
088200*----------------------------------------------------------------*        
088300                                                                          
088400            ADD 1                       TO WRK-PROX-RECORD-ID             
088500                                                                          
088600            MOVE WRK-PROX-RECORD-ID     TO COPY005A-RECORD-ID             
088700            MOVE COPY006A-REQ-ACTIV-ID  TO COPY005A-ACTIVITY-ID           
088800            MOVE COPY006A-REQ-USER-ID   TO COPY005A-USER-ID               
088900            MOVE WS-DATE                TO COPY005A-DT-SORTEIO-D          
089000            MOVE WS-TIME                TO COPY005A-DT-SORTEIO-H          
089100            MOVE WRK-GANHOU-TENTATIVA   TO COPY005A-GANHOU                
089200            SET  COPY005A-ST-COMPLETO   TO TRUE                           
089300                                                                          
089400            IF WRK-TENTATIVA-GANHOU                                       
089500               MOVE COPY003A-PRIZE-ID(WRK-IDX-SELECIONADO)                
089600                                        TO COPY005A-PRIZE-ID              
089700               MOVE COPY003A-PRIZE-NOME(WRK-IDX-SELECIONADO)              
089800                                        TO COPY005A-PRIZE-NOME            
089900            ELSE                                                          
090000               MOVE ZERO                TO COPY005A-PRIZE-ID              
090100               MOVE '銘謝惠顧'                                                
090200                                        TO COPY005A-PRIZE-NOME            
090300            END-IF                                                        
090400                                                                          
090500            MOVE COPY005A-RECORD-ID     TO FDL-RECORD-ID                  
090600            MOVE COPY005A-ACTIVITY-ID   TO FDL-ACTIVITY-ID                
090700            MOVE COPY005A-USER-ID       TO FDL-USER-ID                    
090800            MOVE COPY005A-PRIZE-ID      TO FDL-PRIZE-ID                   
090900            MOVE COPY005A-DT-SORTEIO-D  TO FDL-DT-SORTEIO-D               
091000            MOVE COPY005A-DT-SORTEIO-H  TO FDL-DT-SORTEIO-H               
091100            MOVE COPY005A-GANHOU        TO FDL-GANHOU                     
091200            MOVE COPY005A-PRIZE-NOME    TO FDL-PRIZE-NOME                 
091300            MOVE COPY005A-STATUS        TO FDL-STATUS                     
091400                                                                          
091500            WRITE FD-LOG-LINHA                                            
091600            .                                                             
091700*----------------------------------------------------------------*        
091800*> cobol-lint CL002 4300-end                                              
091900        4300-END.                       EXIT.                             
092000*----------------------------------------------------------------*        
092100                                                                          
092200*----------------------------------------------------------------*        
092300*    ATUALIZAR CONTADORES EM MEMORIA (PEDIDO, JOB E ESTATISTICA)          
092400*----------------------------------------------------------------*        
092500*> cobol-lint CL002 4400-atualizar-contadores                             
092600        4400-ATUALIZAR-CONTADORES       SECTION.                          
092700*----------------------------------------------------------------*        
092800                                                                          
092900            IF WRK-TENTATIVA-GANHOU                                       
093000               ADD 1                    TO WRK-QT-GANHOU                  
093100               ADD 1                    TO WRK-TOT-GANHOU                 
093200               ADD 1                    TO                                
093300                        COPY004A-QT-PREMIADO(WRK-IDX-STAT-ACHADO)         
093400            ELSE                                                          
093500               ADD 1                    TO WRK-QT-NGANHOU                 
093600               ADD 1                    TO WRK-TOT-NGANHOU                
093700            END-IF                                                        
093800                                                                          
093900            ADD 1 TO COPY004A-QT-SORTEIOS(WRK-IDX-STAT-ACHADO)            
094000            MOVE WS-DATE       TO                                         
094100               COPY004A-ULT-SORT-D(WRK-IDX-STAT-ACHADO)                   
094200            MOVE WS-TIME       TO                                         
094300               COPY004A-ULT-SORT-H(WRK-IDX-STAT-ACHADO)                   
094400            .                                                             
094500*----------------------------------------------------------------*        
094600*> cobol-lint CL002 4400-end                                              
094700        4400-END.                       EXIT.                             
094800*----------------------------------------------------------------*        
094900                                                                          
095000*----------------------------------------------------------------*        
095100*    GRAVAR (EM MEMORIA) A ESTATISTICA FINAL DO PEDIDO - A                
095200*    REGRAVACAO DO ARQUIVO ESTAMSTR SO ACONTECE UMA VEZ, NO               
095300*    FECHAMENTO DO JOB (9091-REGRAVAR-ESTATISTICAS)                       
095400*----------------------------------------------------------------*        
095500*> cobol-lint CL002 5000-gravar-estatistica                               
095600        5000-GRAVAR-ESTATISTICA         SECTION.                          
095700*----------------------------------------------------------------*        
095800                                                                          
095900            COMPUTE WRK-SALDO-DEPOIS =                                    
096000                    WRK-LIMITE-ATIVIDADE -                                
096100                    COPY004A-QT-SORTEIOS(WRK-IDX-STAT-ACHADO)             
096200                                                                          
096300            IF COPY004A-QT-SORTEIOS(WRK-IDX-STAT-ACHADO)                  
096400                                       GREATER                            
096500                                        WRK-LIMITE-ATIVIDADE              
096600               MOVE ZERO                TO WRK-SALDO-DEPOIS               
096700            END-IF                                                        
096800            .                                                             
096900*----------------------------------------------------------------*        
097000*> cobol-lint CL002 5000-end                                              
097100        5000-END.                       EXIT.                             
097200*----------------------------------------------------------------*        
097300                                                                          
097400*----------------------------------------------------------------*        
097500*    EMITIR AS LINHAS DE RELATORIO REFERENTES A UM PEDIDO                 
097600*    (SUCESSO: DETALHE POR TENTATIVA + QUEBRA DE CONTROLE;                
097700*    REJEICAO: UMA UNICA LINHA COM O MOTIVO)                              
097800*----------------------------------------------------------------*        
097900*> cobol-lint CL002 6000-emitir-relatorio                                 
098000        6000-EMITIR-RELATORIO           SECTION.                          
098100*----------------------------------------------------------------*        
098200                                                                          
098300            IF WRK-PEDIDO-REJEITADO                                       
098400               MOVE WRK-NUM-PEDIDO      TO WRK-RPT-R-PEDIDO               
098500               MOVE WRK-MOTIVO-REJEICAO TO WRK-RPT-R-MOTIVO               
098600               MOVE WRK-RPT-REJEITADO   TO FD-RPT-LINHA                   
098700               WRITE FD-RPT-LINHA                                         
098800            ELSE                                                          
098900               MOVE ZERO                TO WRK-CONT-TENTATIVA             
099000               PERFORM 6200-DETALHE                                       
099100                   VARYING WRK-CONT-TENTATIVA FROM 1 BY 1                 
099200                   UNTIL WRK-CONT-TENTATIVA GREATER                       
099300                                        WRK-QT-TENTATIVAS                 
099400               PERFORM 6300-QUEBRA-CONTROLE                               
099500            END-IF                                                        
099600            .                                                             
099700*----------------------------------------------------------------*        
099800*> cobol-lint CL002 6000-end                                              
099900        6000-END.                       EXIT.                             
100000*----------------------------------------------------------------*        
100100                                                                          
100200*----------------------------------------------------------------*        
100300*    IMPRIMIR CABECALHO DE PAGINA DO RELATORIO                            
100400*----------------------------------------------------------------*        
100500*> cobol-lint CL002 6100-cabecalho                                        
100600        6100-CABECALHO                  SECTION.                          
100700*----------------------------------------------------------------*        
100800                                                                          
100900            MOVE WS-DATE                TO WRK-RPT-CAB1-DATA              
101000            MOVE WS-TIME                TO WRK-RPT-HORA                   
101100                                                                          
101200            MOVE WRK-RPT-REGRA          TO FD-RPT-LINHA                   
101300            WRITE FD-RPT-LINHA                                            
101400            MOVE WRK-RPT-CAB1           TO FD-RPT-LINHA                   
101500            WRITE FD-RPT-LINHA                                            
101600            MOVE WRK-RPT-CAB2           TO FD-RPT-LINHA                   
101700            WRITE FD-RPT-LINHA                                            
101800            MOVE WRK-RPT-REGRA          TO FD-RPT-LINHA                   
101900            WRITE FD-RPT-LINHA                                            
102000            MOVE WRK-RPT-CAB3           TO FD-RPT-LINHA                   
102100            WRITE FD-RPT-LINHA                                            
102200            MOVE WRK-RPT-REGRA          TO FD-RPT-LINHA                   
102300            WRITE FD-RPT-LINHA                                            
102400            .                                                             
102500*----------------------------------------------------------------*        
102600*> cobol-lint CL002 6100-end                                              
102700        6100-END.                       EXIT.                             
102800*----------------------------------------------------------------*        
102900                                                                          
103000*----------------------------------------------------------------*        
103100*    IMPRIMIR UMA LINHA DE DETALHE (UMA TENTATIVA DO PEDIDO)              
103200*----------------------------------------------------------------*        
103300        6200-DETALHE                    SECTION.                          
103400*----------------------------------------------------------------*        
103500                                                                          
103600            MOVE WRK-NUM-PEDIDO         TO WRK-RPT-D-PEDIDO               
103700            MOVE WRK-CONT-TENTATIVA     TO WRK-RPT-D-TENT                 
103800                                                                          
103900            IF COPY005A-PRIZE-ID        GREATER ZERO                      
104000               MOVE COPY005A-PRIZE-NOME TO WRK-RPT-D-PREMIO               
104100            ELSE                                                          
104200               MOVE '銘謝惠顧'                                                
104300                                        TO WRK-RPT-D-PREMIO               
104400            END-IF                                                        
104500                                                                          
104600            MOVE COPY005A-GANHOU        TO WRK-RPT-D-GANHOU               
104700                                                                          
104800            IF WRK-IDX-SELECIONADO      GREATER ZERO                      
104900               MOVE COPY003A-TIPO-PREMIO(WRK-IDX-SELECIONADO)             
105000                                        TO WRK-RPT-D-TIPO                 
105100            ELSE                                                          
105200               MOVE SPACES              TO WRK-RPT-D-TIPO                 
105300            END-IF                                                        
105400                                                                          
105500            MOVE WRK-RPT-DET            TO FD-RPT-LINHA                   
105600            WRITE FD-RPT-LINHA                                            
105700            .                                                             
105800*----------------------------------------------------------------*        
105900*> cobol-lint CL002 6200-end                                              
106000        6200-END.                       EXIT.                             
106100*----------------------------------------------------------------*        
106200                                                                          
106300*----------------------------------------------------------------*        
106400*    IMPRIMIR A LINHA DE QUEBRA DE CONTROLE DO PEDIDO (TOTAIS             
106500*    DE TENTATIVAS/GANHOU/NAO-GANHOU E SALDO REMANESCENTE)                
106600*----------------------------------------------------------------*        
106700*> cobol-lint CL002 6300-quebra-controle                                  
106800        6300-QUEBRA-CONTROLE            SECTION.                          
106900*----------------------------------------------------------------*        
107000                                                                          
107100            MOVE WRK-NUM-PEDIDO         TO WRK-RPT-Q-PEDIDO               
107200            MOVE WRK-QT-TENTATIVAS      TO WRK-RPT-Q-TENT                 
107300            MOVE WRK-QT-GANHOU          TO WRK-RPT-Q-GANHOU               
107400            MOVE WRK-QT-NGANHOU         TO WRK-RPT-Q-NGANHOU              
107500            MOVE WRK-SALDO-DEPOIS       TO WRK-RPT-Q-RESTAM               
107600                                                                          
107700            MOVE WRK-RPT-QUEBRA         TO FD-RPT-LINHA                   
107800            WRITE FD-RPT-LINHA                                            
107900            MOVE WRK-RPT-BRANCO         TO FD-RPT-LINHA                   
108000            WRITE FD-RPT-LINHA                                            
108100            .                                                             
108200*----------------------------------------------------------------*        
108300*> cobol-lint CL002 6300-end                                              
108400        6300-END.                       EXIT.                             
108500*----------------------------------------------------------------*        
108600                                                                          
108700*----------------------------------------------------------------*        
108800*    IMPRIMIR O TOTAL GERAL DO JOB (TODOS OS PEDIDOS LIDOS)               
108900*----------------------------------------------------------------*        
109000*> cobol-lint CL002 6400-total-geral                                      
109100        6400-TOTAL-GERAL                SECTION.                          
109200*----------------------------------------------------------------*        
109300                                                                          
109400            MOVE WRK-TOT-PEDIDOS        TO WRK-RPT-T-PEDIDO               
109500            MOVE WRK-TOT-TENTATIVAS     TO WRK-RPT-T-TENT                 
109600            MOVE WRK-TOT-GANHOU         TO WRK-RPT-T-GANHOU               
109700                                                                          
109800            MOVE WRK-RPT-REGRA          TO FD-RPT-LINHA                   
109900            WRITE FD-RPT-LINHA                                            
110000            MOVE WRK-RPT-TOTAL          TO FD-RPT-LINHA                   
110100            WRITE FD-RPT-LINHA                                            
110200            MOVE WRK-RPT-REGRA          TO FD-RPT-LINHA                   
110300            WRITE FD-RPT-LINHA                                            
110400            .                                                             
110500*----------------------------------------------------------------*        
110600*> cobol-lint CL002 6400-end                                              
110700        6400-END.                       EXIT.                             
110800*----------------------------------------------------------------*        
110900                                                                          
111000*----------------------------------------------------------------*        
111100*    REGRAVAR ARQUIVO MESTRE DE PREMIOS (PREMMSTR) COM O                  
111200*    ESTOQUE ATUALIZADO - PADRAO MESTRE-VELHO/MESTRE-NOVO                 
111300*----------------------------------------------------------------*        
111400*> cobol-lint CL002 0090-regravar-premios                                 
111500        0090-REGRAVAR-PREMIOS           SECTION.                          
111600*----------------------------------------------------------------*        
111700                                                                          
111800            OPEN OUTPUT PREM-MSTR                                         
111900            MOVE ZERO                   TO WRK-IDX-PREM                   
112000            PERFORM 0095-GRAVAR-LINHA-PREMIO                              
112100                VARYING WRK-IDX-PREM FROM 1 BY 1                          
112200                UNTIL WRK-IDX-PREM      GREATER COPY003A-QUANT-REG        
112300            CLOSE PREM-MSTR                                               
112400            .                                                             
112500*----------------------------------------------------------------*        
112600*> cobol-lint CL002 0090-end                                              
112700        0090-END.                       EXIT.                             
112800*----------------------------------------------------------------*        
112900                                                                          
113000*----------------------------------------------------------------*        
113100*    GRAVAR UMA LINHA DO MESTRE-NOVO DE PREMIOS                           
113200*----------------------------------------------------------------*        
113300        0095-GRAVAR-LINHA-PREMIO        SECTION.                          
113400*----------------------------------------------------------------*        
113500                                                                          
113600            MOVE COPY003A-PRIZE-ID(WRK-IDX-PREM)   TO FDP-PRIZE-ID        
113700            MOVE COPY003A-ACTIVITY-ID(WRK-IDX-PREM)                       
113800                                        TO FDP-ACTIVITY-ID                
113900            MOVE COPY003A-PRIZE-NOME(WRK-IDX-PREM)                        
114000                                        TO FDP-PRIZE-NOME                 
114100            MOVE COPY003A-PRIZE-DESC(WRK-IDX-PREM)                        
114200                                        TO FDP-PRIZE-DESC                 
114300            MOVE COPY003A-QTDE-TOTAL(WRK-IDX-PREM)                        
114400                                        TO FDP-QTDE-TOTAL                 
114500            MOVE COPY003A-QTDE-RESTANTE(WRK-IDX-PREM)                     
114600                                        TO FDP-QTDE-RESTANTE              
114700            MOVE COPY003A-PROBABIL(WRK-IDX-PREM)                          
114800                                        TO WRK-PROBABIL-STR               
114900            MOVE WRK-PROBABIL-STR       TO FDP-PROBABIL-STR               
115000            MOVE COPY003A-TIPO-PREMIO(WRK-IDX-PREM)                       
115100                                        TO FDP-TIPO-PREMIO                
115200            MOVE COPY003A-URL-IMAGEM(WRK-IDX-PREM)                        
115300                                        TO FDP-URL-IMAGEM                 
115400                                                                          
115500            WRITE FD-PREM-LINHA                                           
115600            .                                                             
115700*----------------------------------------------------------------*        
115800*> cobol-lint CL002 0095-end                                              
115900        0095-END.                       EXIT.                             
116000*----------------------------------------------------------------*        
116100                                                                          
116200*----------------------------------------------------------------*        
116300*    REGRAVAR ARQUIVO MESTRE DE ESTATISTICA (ESTAMSTR) COM OS             
116400*    CONTADORES ATUALIZADOS - PADRAO MESTRE-VELHO/MESTRE-NOVO             
116500*----------------------------------------------------------------*        
116600*> cobol-lint CL002 0091-regravar-estatisticas                            
116700        0091-REGRAVAR-ESTATISTICAS      SECTION.                          
116800*----------------------------------------------------------------*        
116900                                                                          
117000            OPEN OUTPUT ESTA-MSTR                                         
117100            MOVE ZERO                   TO WRK-IDX-STAT                   
117200            PERFORM 0096-GRAVAR-LINHA-ESTATISTICA                         
117300                VARYING WRK-IDX-STAT FROM 1 BY 1                          
117400                UNTIL WRK-IDX-STAT      GREATER COPY004A-QUANT-REG        
117500            CLOSE ESTA-MSTR                                               
117600            .                                                             
117700*----------------------------------------------------------------*        
117800*> cobol-lint CL002 0091-end                                              
117900        0091-END.                       EXIT.                             
118000*----------------------------------------------------------------*        
118100                                                                          
118200*----------------------------------------------------------------*        
118300*    GRAVAR UMA LINHA DO MESTRE-NOVO DE ESTATISTICA                       
118400*----------------------------------------------------------------*        
118500        0096-GRAVAR-LINHA-ESTATISTICA   SECTION.                          
118600*----------------------------------------------------------------*        
118700                                                                          
118800            MOVE COPY004A-STATS-ID(WRK-IDX-STAT)  TO FDE2-STATS-ID        
118900            MOVE COPY004A-USER-ID(WRK-IDX-STAT)   TO FDE2-USER-ID         
119000            MOVE COPY004A-ACTIVITY-ID(WRK-IDX-STAT)                       
119100                                        TO FDE2-ACTIVITY-ID               
119200            MOVE COPY004A-QT-SORTEIOS(WRK-IDX-STAT)                       
119300                                        TO FDE2-QT-SORTEIOS               
119400            MOVE COPY004A-QT-PREMIADO(WRK-IDX-STAT)                       
119500                                        TO FDE2-QT-PREMIADO               
119600            MOVE COPY004A-ULT-SORT-D(WRK-IDX-STAT)                        
119700                                        TO FDE2-ULT-SORT-D                
119800            MOVE COPY004A-ULT-SORT-H(WRK-IDX-STAT)                        
119900                                        TO FDE2-ULT-SORT-H                
120000                                                                          
120100            WRITE FD-ESTA-LINHA                                           
120200            .                                                             
120300*----------------------------------------------------------------*        
120400*> cobol-lint CL002 0096-end                                              
120500        0096-END.                       EXIT.                             
120600*----------------------------------------------------------------*        
120700                                                                          
120800*----------------------------------------------------------------*        
120900*    FINALIZAR PROGRAMA                                                   
121000*----------------------------------------------------------------*        
121100*> cobol-lint CL002 9999-finalizar                                        
121200        9999-FINALIZAR                  SECTION.                          
121300*----------------------------------------------------------------*        
121400            DISPLAY 'FIM DE PROGRAMA - SORTEI1A'                          
121500            STOP RUN                                                      
121600            .                                                             
121700*----------------------------------------------------------------*        
121800*> cobol-lint CL002 9999-end                                              
121900        9999-END.                       EXIT.                             
122000*----------------------------------------------------------------*        
