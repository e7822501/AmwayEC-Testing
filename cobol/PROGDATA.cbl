000100*================================================================*        
000200* PROGRAMADOR: A.SOUZA - CPD LOTERIAS                                     
000300* INSTALACAO.: CENTRO DE PROCESSAMENTO DE DADOS - LOTERIAS                
000400* ESCRITO....: 14/03/1986                                                 
000500* COMPILADO..:                                                            
000600* SEGURANCA..: USO INTERNO - MODULO CHAMADO, NAO EXECUTAR ISOLADO         
000700* NOME.......: PROGDATA                                                   
000800* OBJETIVO...: OBTER A DATA CORRENTE DO SISTEMA PARA OS MODULOS           
000900*              DE SORTEIO, CONSULTA DE SALDO E RELATORIO                  
001000*----------------------------------------------------------------*        
001100* HISTORICO DE ALTERACOES                                                 
001200*----------------------------------------------------------------*        
001300* 14/03/1986 AS   ####1   PROGRAMA ORIGINAL - AGENDA/CADASTRO             
001400* 02/05/1989 AS   ####22  CORRIGIDO ACCEPT DE HORA QUE RETORNAVA          
001500*            ZERADO EM ALGUMAS INSTALACOES DO COMPILADOR                  
001600* 11/07/1993 RPC  ####58  INCLUIDO TRATAMENTO DE RETURN-CODE              
001700* 09/11/1998 AS   ####87  AJUSTE ANO 2000 - CAMPO DE ANO PASSA            
001800*            A SER LIDO COM 4 DIGITOS (ERA 2 DIGITOS + SECULO             
001900*            FIXO). TESTADO CONTRA VIRADA DO SECULO EM AMBIENTE           
002000*            DE HOMOLOGACAO.                                              
002100* 22/06/2004 JR   ####140 PROGRAMA REDUZIDO - REMOVIDA A LOGICA           
002200*            DE DESCRICAO DE MES E DE DIA DA SEMANA (SEM USO NO           
002300*            SISTEMA DE SORTEIO); MANTIDA SOMENTE A DATA NUMERICA         
002400* 22/06/2004 JR   ####140 PASSOU A SER CHAMADO TAMBEM PELOS               
002500*            MODULOS SORTEI1A, RESTA01A E REL0001A                        
002600* 05/03/2019 RSF  ####283 INCLUIDO CONTADOR DE CHAMADAS PARA              
002700*            CONFERENCIA DE VOLUMETRIA NA AUDITORIA DO SORTEIO            
002800*================================================================*        
002900        IDENTIFICATION DIVISION.                                          
003000        PROGRAM-ID.    PROGDATA.                                          
003100        AUTHOR.        A.SOUZA.                                           
003200        INSTALLATION.  CPD LOTERIAS.                                      
003300        DATE-WRITTEN.  14/03/1986.                                        
003400        DATE-COMPILED.                                                    
003500        SECURITY.      USO INTERNO.                                       
003600*================================================================*        
003700        ENVIRONMENT DIVISION.                                             
003800        CONFIGURATION SECTION.                                            
003900        SPECIAL-NAMES.                                                    
004000            C01 IS TOP-OF-FORM.                                           
004100                                                                          
004200        DATA DIVISION.                                                    
004300        FILE SECTION.                                                     
004400        WORKING-STORAGE SECTION.                                          
004500                                                                          
004600        77  WRK-QT-CHAMADAS            PIC 9(05) COMP VALUE ZERO.         
004700        01  WRK-RETURN-CODE            PIC S9(04) COMP VALUE ZERO.        
004800        01  WRK-DATA-VERIF.                                               
004900            05 WRK-DATA-VERIF-AAAA      PIC 9(004).                       
005000            05 WRK-DATA-VERIF-MMDD      PIC 9(004).                       
005100        01  WRK-DATA-VERIF-R REDEFINES WRK-DATA-VERIF                     
005200                                        PIC 9(008).                       
005300        01  WRK-SW-ERRO                 PIC X(01) VALUE 'N'.              
005400            88 WRK-HOUVE-ERRO           VALUE 'S'.                        
005500                                                                          
005600        LINKAGE SECTION.                                                  
005700        COPY COD001A.                                                     
005800                                                                          
005900*================================================================*        
006000        PROCEDURE DIVISION USING COD001A-REGISTRO.                        
006100*================================================================*        
006200                                                                          
006300*----------------------------------------------------------------*        
006400*    PROCESSAMENTO PRINCIPAL                                              
006500*----------------------------------------------------------------*        
006600*> cobol-lint CL002 0000-processar                                        
006700        0000-PROCESSAR                 SECTION.                           
006800*----------------------------------------------------------------*        
006900            ADD 1                       TO WRK-QT-CHAMADAS                
007000            PERFORM 0001-OBTER-DATA                                       
007100            PERFORM 9999-FINALIZAR                                        
007200            .                                                             
007300*----------------------------------------------------------------*        
007400*> cobol-lint CL002 0000-end                                              
007500        0000-END.                      EXIT.                              
007600*----------------------------------------------------------------*        
007700                                                                          
007800*----------------------------------------------------------------*        
007900*    OBTER DATA DO SISTEMA (AAAAMMDD)                                     
008000*----------------------------------------------------------------*        
008100        0001-OBTER-DATA                SECTION.                           
008200*----------------------------------------------------------------*        
008300            ACCEPT COD001A-DATA-R      FROM DATE YYYYMMDD                 
008400            MOVE ZERO                  TO WRK-RETURN-CODE                 
008500            IF COD001A-DATA-ANO        EQUAL ZEROS                        
008600               MOVE 'S'                TO WRK-SW-ERRO                     
008700               MOVE 16                 TO WRK-RETURN-CODE                 
008800            END-IF                                                        
008900            .                                                             
009000*----------------------------------------------------------------*        
009100*> cobol-lint CL002 0001-end                                              
009200        0001-END.                      EXIT.                              
009300*----------------------------------------------------------------*        
009400                                                                          
009500*----------------------------------------------------------------*        
009600*    FINALIZAR MODULO E DEVOLVER CONTROLE AO CHAMADOR                     
009700*----------------------------------------------------------------*        
009800        9999-FINALIZAR                 SECTION.                           
009900*----------------------------------------------------------------*        
010000            MOVE WRK-RETURN-CODE       TO RETURN-CODE                     
010100            GOBACK                                                        
010200            .                                                             
010300*----------------------------------------------------------------*        
010400*> cobol-lint CL002 9999-end                                              
010500        9999-END.                      EXIT.                              
010600*----------------------------------------------------------------*        
010700                                                                          
